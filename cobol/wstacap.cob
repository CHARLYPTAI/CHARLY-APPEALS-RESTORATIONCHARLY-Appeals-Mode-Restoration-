000010* Linkage parameter block for tacap02 (U2 Cap-rate calculator).
000020* 11/01/26 vbc - Created for the Charly tax appeal batch.
000030 01  TACAP02-WS.
000040*    V = value given, T = target rate given
000050     03  Tacap-Mode              pic x.
000060     03  Tacap-Noi               pic s9(11)v99 comp-3.
000070     03  Tacap-Property-Value    pic s9(11)v99 comp-3.
000080     03  Tacap-Target-Rate       pic s9v9(4)   comp-3.
000090     03  Tacap-Cap-Rate          pic s9v9(4)   comp-3.
000100     03  Tacap-Implied-Value     pic s9(11)v99 comp-3.
000110     03  Tacap-Quality           pic x(12).
000120*    Y/N
000130     03  Tacap-Neg-Noi-Warn      pic x.
000140     03  filler                  pic x(05).
