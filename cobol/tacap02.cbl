000010*****************************************************************
000020*                                                                *
000030*           Capitalization Rate Calculation Routine              *
000040*                   (U2 Of The Appeal Engine)                    *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         TACAP02.
000110*
000120     AUTHOR.              D Pate, For Applewood Computers.
000130*
000140     INSTALLATION.        County Assessor Bureau Service Centre.
000150*
000160     DATE-WRITTEN.        18/01/1989.
000170*
000180     DATE-COMPILED.
000190*
000200     SECURITY.            Copyright (C) 1989-2026 & later, Vincent
000210                           Bryan Coen. Distributed under the GNU
000220                           General Public License. See the file
000230                           COPYING for details.
000240*
000250*    Remarks.             Given Net Operating Income and either a
000260*                          property value or a target cap rate,
000270*                          returns the other, plus a plain-English
000280*                          quality banding of the resulting rate.
000290*
000300*    Version.             See Prog-Name in Working-Storage.
000310*
000320*    Called Modules.      None.
000330*
000340*    Files used.          None - pure calculation routine.
000350*
000360* Changes:
000370* 18/01/89 dp  - 1.00 Created for the county reassessment project.
000380* 22/06/91 dp  - 1.01 Added implied-value mode (Tacap-Mode = "T")
000390*                      for the appraisal-review desk.
000400* 02/09/98 rjc - 1.02 Y2K review - no date fields, no changes.
000410* 09/02/06 rjc - 1.03 Quality bands re-confirmed against the
000420*                      1.03 pass of maps-appraisal-guide Table 4.
000430* 26/11/11 vbc - 1.04 Picked up into the ACAS-family build.
000440* 09/01/26 vbc - 2.00 Re-cast for the Charly batch, Tacap- prefix,
000450*                      ticket CHG-0032.
000460*
000470*************************************************************************
000480*
000490* Copyright Notice.
000500* ****************
000510*
000520* This program is part of the Applewood Computers Accounting
000530* System family and is Copyright (c) Vincent B Coen. 1976-2026
000540* and later. Distributed under the GNU General Public License;
000550* see the file COPYING for details.
000560*
000570*************************************************************************
000580*
000590 ENVIRONMENT             DIVISION.
000600*================================
000610*
000620 COPY "envdiv.cob".
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650*
000660 INPUT-OUTPUT            SECTION.
000670 FILE-CONTROL.
000680*
000690 DATA                    DIVISION.
000700*================================
000710*
000720 FILE SECTION.
000730*
000740 WORKING-STORAGE SECTION.
000750*-----------------------
000760*
000770 77  PROG-NAME               PIC X(17) VALUE "TACAP02 (2.00)".
000780*
000790 01  WS-Trace-Rate            PIC S9V9(4) COMP-3.
000800 01  WS-Trace-Rate-D REDEFINES WS-Trace-Rate
000810                              PIC S9V9(4).
000820 01  WS-Trace-Value           PIC S9(11)V99 COMP-3.
000830 01  WS-Trace-Value-D REDEFINES WS-Trace-Value
000840                              PIC S9(11)V99.
000850 01  WS-Trace-Noi             PIC S9(11)V99 COMP-3.
000860 01  WS-Trace-Noi-D REDEFINES WS-Trace-Noi
000870                              PIC S9(11)V99.
000880 01  SW-TRACE-CALCS           PIC X VALUE "N".
000890*
000900 LINKAGE SECTION.
000910*---------------
000920*
000930 COPY "wstacap.cob".
000940*
000950 PROCEDURE DIVISION USING TACAP02-WS.
000960*====================================
000970*
000980 AA000-MAIN                 SECTION.
000990***********************************
001000*
001010     MOVE     "N"  TO  TACAP-NEG-NOI-WARN.
001020*
001030     IF       TACAP-MODE = "V"
001040              COMPUTE TACAP-CAP-RATE ROUNDED =
001050                      TACAP-NOI / TACAP-PROPERTY-VALUE
001060     ELSE
001070              COMPUTE TACAP-IMPLIED-VALUE ROUNDED =
001080                      TACAP-NOI / TACAP-TARGET-RATE
001090              MOVE    TACAP-TARGET-RATE TO TACAP-CAP-RATE
001100     END-IF.
001110*
001120     IF       TACAP-NOI < ZERO
001130              MOVE "Y" TO TACAP-NEG-NOI-WARN.
001140*
001150     PERFORM  AA010-Classify-Quality.
001160*
001170     IF       SW-TRACE-CALCS = "Y"
001180              MOVE TACAP-CAP-RATE TO WS-Trace-Rate
001190              MOVE TACAP-NOI      TO WS-Trace-Noi
001200              DISPLAY "TACAP02 RATE=" WS-Trace-Rate-D
001210                      " NOI=" WS-Trace-Noi-D
001220                      " QUAL=" TACAP-QUALITY.
001230*
001240 AA000-EXIT.
001250     EXIT     SECTION.
001260*
001270 AA010-Classify-Quality      SECTION.
001280************************************
001290*
001300*    Evaluated in the order the appraisal guide lists them -
001310*    negative NOI beats every rate-based band.
001320*
001330     EVALUATE TRUE
001340         WHEN TACAP-NOI < ZERO
001350              MOVE "NEGATIVE_NOI" TO TACAP-QUALITY
001360         WHEN TACAP-CAP-RATE < .0200
001370              MOVE "VERY_LOW"     TO TACAP-QUALITY
001380         WHEN TACAP-CAP-RATE < .0400
001390              MOVE "LOW"          TO TACAP-QUALITY
001400         WHEN TACAP-CAP-RATE <= .1200
001410              MOVE "REASONABLE"   TO TACAP-QUALITY
001420         WHEN TACAP-CAP-RATE <= .2000
001430              MOVE "HIGH"         TO TACAP-QUALITY
001440         WHEN OTHER
001450              MOVE "VERY_HIGH"    TO TACAP-QUALITY
001460     END-EVALUATE.
001470*
001480 AA010-Exit.
001490     EXIT     SECTION.
001500*
001510 MAIN-EXIT.
001520     EXIT     PROGRAM.
001530*
