000010*****************************************************************
000020*                                                                *
000030*             Tax Savings Calculation Routine                    *
000040*                   (U3 Of The Appeal Engine)                    *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         TATAX03.
000110*
000120     AUTHOR.              D Pate, For Applewood Computers.
000130*
000140     INSTALLATION.        County Assessor Bureau Service Centre.
000150*
000160     DATE-WRITTEN.        25/01/1989.
000170*
000180     DATE-COMPILED.
000190*
000200     SECURITY.            Copyright (C) 1989-2026 & later, Vincent
000210                           Bryan Coen. Distributed under the GNU
000220                           General Public License. See the file
000230                           COPYING for details.
000240*
000250*    Remarks.             Turns an annual tax saving and a set of
000260*                          appeal costs into first-year net, a
000270*                          multi-year cumulative figure, ROI% and
000280*                          payback period. CALLed both directly
000290*                          and from Tadec05 (U6), which embeds
000300*                          this arithmetic once it has worked out
000310*                          the savings and cost figures.
000320*
000330*    Version.             See Prog-Name in Working-Storage.
000340*
000350*    Called Modules.      None.
000360*
000370*    Files used.          None - pure calculation routine.
000380*
000390* Changes:
000400* 25/01/89 dp  - 1.00 Created for the county reassessment project.
000410* 30/08/93 dp  - 1.01 Payback-Years only set when costs and saving
000420*                      are both positive, per appeals-desk request.
000430* 02/09/98 rjc - 1.02 Y2K review - no date fields, no changes.
000440* 11/04/07 rjc - 1.03 Added the value-increase warning after a
000450*                      complaint that a "saving" was really a rise.
000460* 26/11/11 vbc - 1.04 Picked up into the ACAS-family build.
000470* 10/01/26 vbc - 2.00 Re-cast for the Charly batch, Tatax- prefix,
000480*                      ticket CHG-0033.
000490* 05/02/26 vbc - 2.01 Added 88-levels over the two warning flags,
000500*                      ticket CHG-0046.
000510*
000520*************************************************************************
000530*
000540* Copyright Notice.
000550* ****************
000560*
000570* This program is part of the Applewood Computers Accounting
000580* System family and is Copyright (c) Vincent B Coen. 1976-2026
000590* and later. Distributed under the GNU General Public License;
000600* see the file COPYING for details.
000610*
000620*************************************************************************
000630*
000640 ENVIRONMENT             DIVISION.
000650*================================
000660*
000670 COPY "envdiv.cob".
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700*
000710 INPUT-OUTPUT            SECTION.
000720 FILE-CONTROL.
000730*
000740 DATA                    DIVISION.
000750*================================
000760*
000770 FILE SECTION.
000780*
000790 WORKING-STORAGE SECTION.
000800*-----------------------
000810*
000820 77  PROG-NAME               PIC X(17) VALUE "TATAX03 (2.01)".
000830*
000840 01  WS-Work-Area.
000850     03  WS-Years-Saving     PIC S9(9)V99  COMP-3.
000860     03  FILLER              PIC X(05).
000870*
000880 01  WS-Trace-Net             PIC S9(9)V99 COMP-3.
000890 01  WS-Trace-Net-D REDEFINES WS-Trace-Net
000900                              PIC S9(9)V99.
000910 01  WS-Trace-Roi             PIC S9(5)V99 COMP-3.
000920 01  WS-Trace-Roi-D REDEFINES WS-Trace-Roi
000930                              PIC S9(5)V99.
000940 01  WS-Trace-Cum             PIC S9(9)V99 COMP-3.
000950 01  WS-Trace-Cum-D REDEFINES WS-Trace-Cum
000960                              PIC S9(9)V99.
000970 01  SW-TRACE-CALCS           PIC X VALUE "N".
000980*
000990 LINKAGE SECTION.
001000*---------------
001010*
001020 COPY "wstatax.cob".
001030*
001040 PROCEDURE DIVISION USING TATAX03-WS.
001050*====================================
001060*
001070 AA000-MAIN                 SECTION.
001080***********************************
001090*
001100     SET      TATAX-NO-VALUE-INCREASE    TO TRUE.
001110     SET      TATAX-NO-NEGATIVE-SAVINGS  TO TRUE.
001120     MOVE     ZERO TO  TATAX-PAYBACK-YEARS.
001130*
001140     IF       TATAX-ANNUAL-SAVINGS < ZERO
001150              SET  TATAX-NEGATIVE-SAVINGS TO TRUE
001160              SET  TATAX-VALUE-INCREASE   TO TRUE.
001170*
001180     COMPUTE  TATAX-NET-YEAR-1 ROUNDED =
001190              TATAX-ANNUAL-SAVINGS - TATAX-TOTAL-COSTS.
001200*
001210     COMPUTE  WS-YEARS-SAVING ROUNDED =
001220              TATAX-ANNUAL-SAVINGS * TATAX-HORIZON-YEARS.
001230*
001240     COMPUTE  TATAX-CUMULATIVE-SAVINGS ROUNDED =
001250              WS-YEARS-SAVING - TATAX-TOTAL-COSTS.
001260*
001270     IF       TATAX-TOTAL-COSTS > ZERO
001280              COMPUTE TATAX-ROI-PCT ROUNDED =
001290                      (WS-YEARS-SAVING - TATAX-TOTAL-COSTS)
001300                      / TATAX-TOTAL-COSTS * 100
001310     ELSE
001320              MOVE ZERO TO TATAX-ROI-PCT
001330     END-IF.
001340*
001350     IF       TATAX-ANNUAL-SAVINGS > ZERO
001360       AND    TATAX-TOTAL-COSTS > ZERO
001370              COMPUTE TATAX-PAYBACK-YEARS ROUNDED =
001380                      TATAX-TOTAL-COSTS / TATAX-ANNUAL-SAVINGS.
001390*
001400     IF       SW-TRACE-CALCS = "Y"
001410              MOVE TATAX-NET-YEAR-1         TO WS-Trace-Net
001420              MOVE TATAX-ROI-PCT            TO WS-Trace-Roi
001430              MOVE TATAX-CUMULATIVE-SAVINGS TO WS-Trace-Cum
001440              DISPLAY "TATAX03 NET1=" WS-Trace-Net-D
001450                      " ROI=" WS-Trace-Roi-D
001460                      " CUM=" WS-Trace-Cum-D.
001470*
001480 AA000-EXIT.
001490     EXIT     SECTION.
001500*
001510 MAIN-EXIT.
001520     EXIT     PROGRAM.
001530*
