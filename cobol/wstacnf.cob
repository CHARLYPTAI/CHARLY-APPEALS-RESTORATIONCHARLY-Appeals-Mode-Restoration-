000010* Linkage parameter block for taconf04 (U4 Confidence-band calculator).
000020* 12/01/26 vbc - Created for the Charly tax appeal batch.
000030 01  TACONF04-WS.
000040     03  Tacnf-Valuation-Method    pic xx.
000050     03  Tacnf-Data-Quality-Score  pic s9v9(4)   comp-3.
000060     03  Tacnf-Market-Conditions   pic x.
000070     03  Tacnf-Uniqueness          pic s9v9(4)   comp-3.
000080     03  Tacnf-Days-Since-Valuation pic 9(4) comp.
000090     03  Tacnf-Estimate            pic s9(11)v99 comp-3.
000100     03  Tacnf-Band-Pct            pic s9v9(3)   comp-3.
000110     03  Tacnf-Lower-Bound         pic s9(11)v99 comp-3.
000120     03  Tacnf-Upper-Bound         pic s9(11)v99 comp-3.
000130     03  Tacnf-Score               pic s9v9(3)   comp-3.
000140     03  Tacnf-Grade               pic x.
000150     03  Tacnf-Risk-Factors        pic 9 comp.
000160     03  filler                    pic x(05).
