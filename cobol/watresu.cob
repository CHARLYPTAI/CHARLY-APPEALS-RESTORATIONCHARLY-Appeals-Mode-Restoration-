000010*****************************************************
000020*                                                   *
000030*  Record Definition For Analysis Result           *
000040*           Output File                            *
000050*     One Record Written Per Valid Property        *
000060*****************************************************
000070*  File size approx 135 bytes.
000080*
000090* Written by taengine.cbl after the U1-U6 calculator chain
000100* has run for a valid property. Field order follows the
000110* order the figures are produced in, not alphabetic order.
000120*
000130* 08/01/26 vbc - Created for the Charly tax appeal batch.
000140* 29/01/26 vbc - Added Res-Reassess-Risk-Warning, was left
000150*                out of the first cut - ticket CHG-0042.
000160* 09/02/26 vbc - Added Res-Triggered-Flags and Res-Rationale-Text
000170*                for the appeal packet report, ticket CHG-0048.
000180*
000190 01  TA-Result-Record.
000200     03  Res-Prop-Id              pic x(10).
000210     03  Res-Noi                  pic s9(11)v99 comp-3.
000220     03  Res-Egi                  pic s9(11)v99 comp-3.
000230     03  Res-Vacancy-Loss         pic s9(11)v99 comp-3.
000240     03  Res-Total-Oper-Expenses  pic s9(11)v99 comp-3.
000250     03  Res-Expense-Ratio        pic s9(3)v9(4) comp-3.
000260     03  Res-Cap-Rate             pic s9v9(4) comp-3.
000270     03  Res-Cap-Rate-Quality     pic x(12).
000280     03  Res-Conf-Band-Pct        pic s9v9(3) comp-3.
000290     03  Res-Conf-Lower-Bound     pic s9(11)v99 comp-3.
000300     03  Res-Conf-Upper-Bound     pic s9(11)v99 comp-3.
000310     03  Res-Conf-Score           pic s9v9(3) comp-3.
000320     03  Res-Reliability-Grade    pic x.
000330     03  Res-Assessment-Ratio     pic s9(3)v99 comp-3.
000340     03  Res-Decision             pic x(05).
000350         88  Res-Decision-Over        value "OVER".
000360         88  Res-Decision-Fair        value "FAIR".
000370         88  Res-Decision-Under       value "UNDER".
000380     03  Res-Confidence-Level     pic x(06).
000390     03  Res-Success-Probability pic s9v99 comp-3.
000400     03  Res-Exp-Annual-Savings   pic s9(9)v99 comp-3.
000410     03  Res-Total-Appeal-Costs   pic s9(7)v99 comp-3.
000420     03  Res-Net-Savings-Year-1   pic s9(9)v99 comp-3.
000430     03  Res-Cumulative-Net-Savings pic s9(9)v99 comp-3.
000440     03  Res-Expected-Roi-Pct     pic s9(5)v99 comp-3.
000450     03  Res-Payback-Years        pic s9(3)v99 comp-3.
000460*    Y = assessed value falls inside the properly-valued band.
000470     03  Res-Flag-Properly-Valued pic x.
000480         88  Res-Properly-Valued      value "Y".
000490         88  Res-Not-Properly-Valued  value "N".
000500*    Y = assessed value is over the high-value review limit.
000510     03  Res-Flag-High-Value      pic x.
000520         88  Res-High-Value           value "Y".
000530         88  Res-Not-High-Value       value "N".
000540*    Y = the property record came in with no address on file.
000550     03  Res-Flag-Missing-Address pic x.
000560         88  Res-Missing-Address      value "Y".
000570         88  Res-Address-Present      value "N".
000580*    Y = next reassessment is likely to reverse this appeal.
000590     03  Res-Reassess-Risk-Warning pic x.
000600         88  Res-Reassess-Risk        value "Y".
000610         88  Res-No-Reassess-Risk     value "N".
000620*    U7 flag names that came back Y, space separated - U9 report.
000630     03  Res-Triggered-Flags       pic x(40).
000640*    U6 rule 10 - plain-English line for the appeal packet report.
000650     03  Res-Rationale-Text        pic x(60).
000660     03  filler                   pic x(07).
