000010*****************************************************
000020*                                                   *
000030*  Record Definition For Jurisdiction Reference     *
000040*           File                                    *
000050*     Uses Jur-Juris-Id as key                     *
000060*****************************************************
000070*  File size approx 80 bytes per jurisdiction.
000080*
000090* This file is small (one row per taxing authority) and is
000100* read once at start of run into the Ta-Jurisdiction-Table
000110* in watjtbl.cob for a SEARCH ALL lookup.
000120*
000130* 07/01/26 vbc - Created for the Charly tax appeal batch.
000140* 21/01/26 vbc - Split the in-memory table out to watjtbl.cob
000150*                so this stays a plain FD record, same as
000160*                wspyemp is kept apart from any in-memory copy.
000170*
000180 01  TA-Jurisdiction-Record.
000190     03  Jur-Juris-Id            pic x(10).
000200     03  Jur-Juris-Name          pic x(30).
000210     03  Jur-Juris-State         pic xx.
000220*    dflt .3500
000230     03  Jur-Appeal-Success-Rate pic s9v9(4) comp-3.
000240*    dflt .1500
000250     03  Jur-Avg-Reduction-Pct   pic s9v9(4) comp-3.
000260*    dflt .1200
000270     03  Jur-Med-Reduction-Pct   pic s9v9(4) comp-3.
000280*    dflt 0
000290     03  Jur-Typ-Filing-Fee      pic s9(7)v99 comp-3.
000300*    dflt 2500.00
000310     03  Jur-Typ-Attorney-Cost   pic s9(7)v99 comp-3.
000320*    dflt 180
000330     03  Jur-Avg-Timeline-Days   pic 9(3) comp.
000340*    dflt .1000
000350     03  Jur-Cod-Target          pic s9v9(4) comp-3.
000360*    dflt .0500
000370     03  Jur-Reassess-Risk-Factor pic s9v9(4) comp-3.
000380     03  filler                  pic x(11).
