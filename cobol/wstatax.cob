000010* Linkage parameter block for tatax03 (U3 Tax-savings calculator).
000020* 11/01/26 vbc - Created for the Charly tax appeal batch.
000030* Also CALLed from tadec05 (U6) which embeds this arithmetic,
000040* see Ta-Horizon-Years in watcons.cob for the shared 3-yr term.
000050 01  TATAX03-WS.
000060     03  Tatax-Annual-Savings        pic s9(9)v99 comp-3.
000070     03  Tatax-Total-Costs           pic s9(7)v99 comp-3.
000080     03  Tatax-Horizon-Years         pic 9 comp.
000090     03  Tatax-Net-Year-1            pic s9(9)v99 comp-3.
000100     03  Tatax-Cumulative-Savings    pic s9(9)v99 comp-3.
000110     03  Tatax-Roi-Pct               pic s9(5)v99 comp-3.
000120     03  Tatax-Payback-Years         pic s9(3)v99 comp-3.
000130*    Y = the "saving" is really a rise in value, not a cut.
000140     03  Tatax-Value-Increase-Warn   pic x.
000150         88  Tatax-Value-Increase        value "Y".
000160         88  Tatax-No-Value-Increase     value "N".
000170*    Y = the appeal would leave the owner worse off.
000180     03  Tatax-Negative-Savings-Warn pic x.
000190         88  Tatax-Negative-Savings      value "Y".
000200         88  Tatax-No-Negative-Savings   value "N".
000210     03  filler                      pic x(05).
