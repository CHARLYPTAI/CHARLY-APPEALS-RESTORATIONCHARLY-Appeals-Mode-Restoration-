000010* Select clause for the rejected-record error log.
000020* 10/01/26 vbc - Created for the Charly tax appeal batch.
000030     select  TA-Error-File
000040             assign to       TAERRLOG
000050             organization    is line sequential
000060             file status     is TA-Error-Status.
