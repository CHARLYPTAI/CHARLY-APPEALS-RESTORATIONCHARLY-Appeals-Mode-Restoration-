000010*****************************************************
000020*                                                   *
000030*  Record Definition For Property Master           *
000040*           File                                   *
000050*     Uses Prm-Prop-Id as key                      *
000060*****************************************************
000070*  File size approx 160 bytes.
000080*
000090* THESE FIELDS CAME OVER FROM THE ASSESSOR EXTRACT -
000100* WIDTHS MAY NEED REVISITING ONCE WE SEE A FULL YEAR
000110* OF COUNTY FILES.
000120*
000130* 06/01/26 vbc - Created for the Charly tax appeal batch.
000140* 14/01/26 vbc - Added Prm-Valuation-Method, was missing.
000150* 02/02/26 vbc - Days-Since-Valuation changed to comp, was x(4).
000160*
000170 01  TA-Property-Record.
000180    03  Prm-Prop-Id           pic x(10).
000190*   Spaces = missing address, see Res-Flag-Missing-Address.
000200    03  Prm-Address           pic x(30).
000210*   Must match Jur-Juris-Id on the reference file.
000220    03  Prm-Juris-Id          pic x(10).
000230    03  Prm-Assessed-Value    pic s9(11)v99 comp-3.
000240    03  Prm-Market-Value      pic s9(11)v99 comp-3.
000250*   SC IA CA AV TA - see the U4 confidence calculator.
000260    03  Prm-Valuation-Method  pic xx.
000270*   Score runs 0 through 1.
000280    03  Prm-Data-Quality-Score pic s9v9(4) comp-3.
000290*   S I D V - Stable Improving Declining Volatile.
000300    03  Prm-Market-Conditions pic x.
000310*   Runs 0 through 1, 1 = one-of-a-kind property.
000320    03  Prm-Uniqueness        pic s9v9(4) comp-3.
000330*   Day count, 0 through 1095, not a date.
000340    03  Prm-Days-Since-Valuation pic 9(4) comp.
000350    03  Prm-Gross-Rental-Income pic s9(11)v99 comp-3.
000360    03  Prm-Other-Income      pic s9(11)v99 comp-3.
000370*   Extract sends zero when not captured - Taengine applies
000380*   the .0500 default at Aa040-Validate-Property.
000390    03  Prm-Vacancy-Rate      pic s9v9(4) comp-3.
000400    03  Prm-Exp-Taxes         pic s9(11)v99 comp-3.
000410    03  Prm-Exp-Insurance     pic s9(11)v99 comp-3.
000420    03  Prm-Exp-Maintenance   pic s9(11)v99 comp-3.
000430    03  Prm-Exp-Utilities     pic s9(11)v99 comp-3.
000440    03  Prm-Exp-Management    pic s9(11)v99 comp-3.
000450    03  Prm-Exp-Other         pic s9(11)v99 comp-3.
000460*   Decimal rate, must not exceed .100000.
000470    03  Prm-Tax-Rate          pic s9v9(6) comp-3.
000480*   Zero in either fee below means unknown - Tadec05 falls
000490*   back to the jurisdiction's typical fee.
000500    03  Prm-Filing-Fee        pic s9(7)v99 comp-3.
000510    03  Prm-Attorney-Fee      pic s9(7)v99 comp-3.
000520    03  Prm-Other-Costs       pic s9(7)v99 comp-3.
000530    03  filler                pic x(07).
