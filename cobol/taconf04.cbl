000010*****************************************************************
000020*                                                                *
000030*            Confidence Band Calculation Routine                 *
000040*                   (U4 Of The Appeal Engine)                    *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         TACONF04.
000110*
000120     AUTHOR.              D Pate, For Applewood Computers.
000130*
000140     INSTALLATION.        County Assessor Bureau Service Centre.
000150*
000160     DATE-WRITTEN.        02/02/1989.
000170*
000180     DATE-COMPILED.
000190*
000200     SECURITY.            Copyright (C) 1989-2026 & later, Vincent
000210                           Bryan Coen. Distributed under the GNU
000220                           General Public License. See the file
000230                           COPYING for details.
000240*
000250*    Remarks.             Widens or narrows the +/- band placed
000260*                          around an estimated market value based
000270*                          on how the estimate was produced, the
000280*                          data quality score, market movement,
000290*                          property uniqueness and how stale the
000300*                          valuation is. Also grades the result
000310*                          and counts risk factors for Tadec05.
000320*
000330*    Version.             See Prog-Name in Working-Storage.
000340*
000350*    Called Modules.      None.
000360*
000370*    Files used.          None - pure calculation routine.
000380*
000390* Changes:
000400* 02/02/89 dp  - 1.00 Created for the county reassessment project.
000410* 14/09/92 dp  - 1.01 Added the ageing adjustment after valuations
000420*                      more than a year old were found under-banded.
000430* 02/09/98 rjc - 1.02 Y2K review - Days-Since-Valuation is a day
000440*                      count, not a date; no changes required.
000450* 22/03/05 rjc - 1.03 Risk-factor counting split out of the grade
000460*                      test per appeals-desk request (report U9).
000470* 26/11/11 vbc - 1.04 Picked up into the ACAS-family build.
000480* 11/01/26 vbc - 2.00 Re-cast for the Charly batch, Tacnf- prefix,
000490*                      ticket CHG-0034.
000500*
000510*************************************************************************
000520*
000530* Copyright Notice.
000540* ****************
000550*
000560* This program is part of the Applewood Computers Accounting
000570* System family and is Copyright (c) Vincent B Coen. 1976-2026
000580* and later. Distributed under the GNU General Public License;
000590* see the file COPYING for details.
000600*
000610*************************************************************************
000620*
000630 ENVIRONMENT             DIVISION.
000640*================================
000650*
000660 COPY "envdiv.cob".
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690*
000700 INPUT-OUTPUT            SECTION.
000710 FILE-CONTROL.
000720*
000730 DATA                    DIVISION.
000740*================================
000750*
000760 FILE SECTION.
000770*
000780 WORKING-STORAGE SECTION.
000790*-----------------------
000800*
000810 77  PROG-NAME               PIC X(17) VALUE "TACONF04 (2.00)".
000820*
000830 COPY "watcons.cob".
000840*
000850 01  WS-Work-Area.
000860     03  WS-Band-Raw         PIC S9V9(4) COMP-3.
000870     03  WS-Age-Adj          PIC S9V9(4) COMP-3.
000880     03  WS-Age-Years        PIC S9V9(4) COMP-3.
000890     03  FILLER              PIC X(05).
000900*
000910 01  WS-Trace-Band            PIC S9V9(3) COMP-3.
000920 01  WS-Trace-Band-D REDEFINES WS-Trace-Band
000930                              PIC S9V9(3).
000940 01  WS-Trace-Score           PIC S9V9(3) COMP-3.
000950 01  WS-Trace-Score-D REDEFINES WS-Trace-Score
000960                              PIC S9V9(3).
000970 01  WS-Trace-Lower           PIC S9(11)V99 COMP-3.
000980 01  WS-Trace-Lower-D REDEFINES WS-Trace-Lower
000990                              PIC S9(11)V99.
001000 01  SW-TRACE-CALCS           PIC X VALUE "N".
001010*
001020 LINKAGE SECTION.
001030*---------------
001040*
001050 COPY "wstacnf.cob".
001060*
001070 PROCEDURE DIVISION USING TACONF04-WS.
001080*=====================================
001090*
001100 AA000-MAIN                 SECTION.
001110***********************************
001120*
001130     MOVE     ZERO TO TACNF-RISK-FACTORS.
001140*
001150     PERFORM  AA010-Base-Band-By-Method.
001160     PERFORM  AA020-Add-Quality-Adjustment.
001170     PERFORM  AA030-Add-Market-Adjustment.
001180     PERFORM  AA040-Add-Uniqueness-Adjustment.
001190     PERFORM  AA050-Add-Age-Adjustment.
001200     PERFORM  AA060-Clamp-Band.
001210     PERFORM  AA070-Compute-Bounds.
001220     PERFORM  AA080-Compute-Score-And-Grade.
001230     PERFORM  AA090-Count-Risk-Factors.
001240*
001250     IF       SW-TRACE-CALCS = "Y"
001260              MOVE TACNF-BAND-PCT  TO WS-Trace-Band
001270              MOVE TACNF-SCORE     TO WS-Trace-Score
001280              MOVE TACNF-LOWER-BOUND TO WS-Trace-Lower
001290              DISPLAY "TACONF04 BAND=" WS-Trace-Band-D
001300                      " SCORE=" WS-Trace-Score-D
001310                      " LOWER=" WS-Trace-Lower-D.
001320*
001330 AA000-EXIT.
001340     EXIT     SECTION.
001350*
001360 AA010-Base-Band-By-Method      SECTION.
001370***************************************
001380*
001390     SET      TA-METHOD-IDX TO 1.
001400     SEARCH   TA-METHOD-ENTRY
001410              AT END
001420                       MOVE .2000 TO WS-BAND-RAW
001430              WHEN     TA-METHOD-CODE (TA-METHOD-IDX)
001440                            = TACNF-VALUATION-METHOD
001450                       MOVE TA-METHOD-BAND (TA-METHOD-IDX)
001460                            TO WS-BAND-RAW.
001470*
001480 AA010-Exit.
001490     EXIT     SECTION.
001500*
001510 AA020-Add-Quality-Adjustment   SECTION.
001520***************************************
001530*
001540     COMPUTE  WS-BAND-RAW ROUNDED =
001550              WS-BAND-RAW
001560              + ((1 - TACNF-DATA-QUALITY-SCORE) * .1500).
001570*
001580 AA020-Exit.
001590     EXIT     SECTION.
001600*
001610 AA030-Add-Market-Adjustment    SECTION.
001620***************************************
001630*
001640     SET      TA-MARKET-IDX TO 1.
001650     SEARCH   TA-MARKET-ENTRY
001660              AT END
001670                       CONTINUE
001680              WHEN     TA-MARKET-CODE (TA-MARKET-IDX)
001690                            = TACNF-MARKET-CONDITIONS
001700                       ADD TA-MARKET-ADJ (TA-MARKET-IDX)
001710                            TO WS-BAND-RAW.
001720*
001730 AA030-Exit.
001740     EXIT     SECTION.
001750*
001760 AA040-Add-Uniqueness-Adjustment SECTION.
001770****************************************
001780*
001790     COMPUTE  WS-BAND-RAW ROUNDED =
001800              WS-BAND-RAW + (TACNF-UNIQUENESS * .1000).
001810*
001820 AA040-Exit.
001830     EXIT     SECTION.
001840*
001850 AA050-Add-Age-Adjustment       SECTION.
001860***************************************
001870*
001880     MOVE     ZERO TO WS-AGE-ADJ.
001890     IF       TACNF-DAYS-SINCE-VALUATION > ZERO
001900              COMPUTE WS-AGE-YEARS ROUNDED =
001910                      TACNF-DAYS-SINCE-VALUATION / 365
001920              COMPUTE WS-AGE-ADJ ROUNDED = WS-AGE-YEARS * .0100
001930              IF      WS-AGE-ADJ > .1500
001940                      MOVE .1500 TO WS-AGE-ADJ
001950              END-IF
001960              ADD     WS-AGE-ADJ TO WS-BAND-RAW.
001970*
001980 AA050-Exit.
001990     EXIT     SECTION.
002000*
002010 AA060-Clamp-Band               SECTION.
002020***************************************
002030*
002040     IF       WS-BAND-RAW < .0500
002050              MOVE .0500 TO WS-BAND-RAW.
002060     IF       WS-BAND-RAW > .5000
002070              MOVE .5000 TO WS-BAND-RAW.
002080     MOVE     WS-BAND-RAW TO TACNF-BAND-PCT.
002090*
002100 AA060-Exit.
002110     EXIT     SECTION.
002120*
002130 AA070-Compute-Bounds           SECTION.
002140***************************************
002150*
002160     COMPUTE  TACNF-LOWER-BOUND ROUNDED =
002170              TACNF-ESTIMATE - (TACNF-ESTIMATE * TACNF-BAND-PCT).
002180     COMPUTE  TACNF-UPPER-BOUND ROUNDED =
002190              TACNF-ESTIMATE + (TACNF-ESTIMATE * TACNF-BAND-PCT).
002200*
002210 AA070-Exit.
002220     EXIT     SECTION.
002230*
002240 AA080-Compute-Score-And-Grade  SECTION.
002250***************************************
002260*
002270     COMPUTE  TACNF-SCORE ROUNDED =
002280              1 - ((TACNF-BAND-PCT - .0500) / .4500).
002290     IF       TACNF-SCORE < ZERO
002300              MOVE ZERO TO TACNF-SCORE.
002310     IF       TACNF-SCORE > 1
002320              MOVE 1    TO TACNF-SCORE.
002330*
002340     EVALUATE TRUE
002350         WHEN TACNF-SCORE >= .8000
002360              MOVE "A" TO TACNF-GRADE
002370         WHEN TACNF-SCORE >= .6000
002380              MOVE "B" TO TACNF-GRADE
002390         WHEN TACNF-SCORE >= .4000
002400              MOVE "C" TO TACNF-GRADE
002410         WHEN OTHER
002420              MOVE "D" TO TACNF-GRADE
002430     END-EVALUATE.
002440*
002450 AA080-Exit.
002460     EXIT     SECTION.
002470*
002480 AA090-Count-Risk-Factors       SECTION.
002490***************************************
002500*
002510     IF       TACNF-DATA-QUALITY-SCORE < .6000
002520              ADD 1 TO TACNF-RISK-FACTORS.
002530     IF       TACNF-UNIQUENESS > .7000
002540              ADD 1 TO TACNF-RISK-FACTORS.
002550     IF       TACNF-MARKET-CONDITIONS = "D"
002560        OR    TACNF-MARKET-CONDITIONS = "V"
002570              ADD 1 TO TACNF-RISK-FACTORS.
002580     IF       TACNF-DAYS-SINCE-VALUATION > 365
002590              ADD 1 TO TACNF-RISK-FACTORS.
002600*
002610 AA090-Exit.
002620     EXIT     SECTION.
002630*
002640 MAIN-EXIT.
002650     EXIT     PROGRAM.
002660*
