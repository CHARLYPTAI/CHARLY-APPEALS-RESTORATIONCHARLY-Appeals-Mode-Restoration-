000010*****************************************************************
000020*                                                                *
000030*          Charly Property Tax Appeal Batch Engine              *
000040*                                                                *
000050*        Uses Report Writer for the appeal candidate print      *
000060*                                                                *
000070*****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*================================
000110*
000120      PROGRAM-ID.       TAENGINE.
000130*
000140     AUTHOR.            D Pate, For Applewood Computers.
000150*
000160     INSTALLATION.      County Assessor Bureau Service Centre.
000170*
000180     DATE-WRITTEN.      15/02/1989.
000190*
000200     DATE-COMPILED.
000210*
000220     SECURITY.          Copyright (C) 1989-2026 & later, Vincent
000230                         Bryan Coen. Distributed under the GNU
000240                         General Public License. See the file
000250                         COPYING for details.
000260*
000270*    Remarks.           Nightly batch run for the bureau's appeal
000280*                        review desk. Reads the property master
000290*                        extract and the jurisdiction reference
000300*                        file, runs every property through the
000310*                        U1-U7 calculators, writes the analysis
000320*                        result file, logs rejected records and
000330*                        prints the appeal candidate report with
000340*                        its control totals.
000350*
000360*    Version.           See Prog-Name In Ws.
000370*
000380*    Called Modules.
000390*                        Tanoi01.   U1 NOI calculator.
000400*                        Tacap02.   U2 Cap rate calculator.
000410*                        Taconf04.  U4 Confidence band calculator.
000420*                        Tadec05.   U6 Appeal decision engine.
000430*
000440*    Files used :
000450*                        Taprop.    Property Master (input).
000460*                        Tajuris.   Jurisdiction reference file.
000470*                        Taresult.  Analysis Result (output).
000480*                        Tareport.  Appeal candidate report.
000490*                        Taerrlog.  Rejected record log (print).
000500*
000510*    Error messages used.
000520* System wide:
000530*                        SY001, SY010.
000540* Program specific:
000550*                        TA001 - TA004.
000560*
000570* Changes:
000580* 15/02/89 dp  - 1.00 Created for the county reassessment
000590*                      project, started from the check register
000600*                      print program.
000610* 30/11/93 dp  - 1.01 Jurisdiction search changed to SEARCH ALL
000620*                      once the extract job put the reference
000630*                      file into Juris-Id order.
000640* 02/09/98 rjc - 1.02 Y2K review - Days-Since-Valuation and the
000650*                      timeline fields are day counts, not
000660*                      dates, no changes needed for the century.
000670* 19/07/06 rjc - 1.03 Control totals for OVER/FAIR/UNDER counts
000680*                      added to the run summary per the appeals
000690*                      desk manager's request.
000700* 26/11/11 vbc - 1.04 Picked up into the ACAS-family build.
000710* 14/01/26 vbc - 2.00 Re-cast for the Charly batch, all fields
000720*                      renamed to Ta-/Prm-/Res- prefixes, added
000730*                      the rejected record log, ticket CHG-0030.
000740* 02/02/26 vbc - 2.01 Fixed vacancy rate default of .0500 not
000750*                      being applied when the extract sends a
000760*                      zero in that field.
000770* 05/02/26 vbc - 2.02 Res-Assessment-Ratio was going to the result
000780*                      file and report as a raw fraction instead of
000790*                      a percent - now scaled by 100 at Aa057. Also
000800*                      Aa051 now rejects on a Tanoi01 Noi error
000810*                      instead of letting it through unflagged, and
000820*                      88-levels added over Ws-Reply, Ws-Eof-Switch
000830*                      and the file status bytes, ticket CHG-0046.
000840* 09/02/26 vbc - 2.03 Res-Prop-Id was being set in Aa060, after the
000850*                      Over-Detail line had already generated off the
000860*                      prior record's id - moved to Aa040 so it is
000870*                      current by the time Aa057 generates. Also the
000880*                      appeal report now carries Res-Triggered-Flags
000890*                      and Res-Rationale-Text off Tadec05, ticket
000900*                      CHG-0048.
000910*
000920****************************************************************
000930*
000940* Copyright Notice.
000950* ****************
000960*
000970* This notice supersedes all prior notices, updated 2024-04-16.
000980*
000990* These files and programs are part of the Applewood Computers
001000* Accounting System family and is Copyright (c) Vincent B Coen,
001010* 1976-2026 and later.
001020*
001030* This program is now free software; you can redistribute it
001040* and/or modify it under the terms listed here and of the GNU
001050* General Public License as published by the Free Software
001060* Foundation; version 3 and later as revised for PERSONAL USAGE
001070* ONLY and that includes use within a business but EXCLUDES
001080* repackaging or for Resale, Rental or Hire in ANY way.
001090*
001100* Persons interested in repackaging, redevelopment for resale
001110* or for rental or hire must get in touch with the copyright
001120* holder with their commercial plans and proposals.
001130*
001140* ACAS is distributed in the hope that it will be useful, but
001150* WITHOUT ANY WARRANTY; without even the implied warranty of
001160* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
001170* GNU General Public License for more details.
001180*
001190* You should have received a copy of the GNU General Public
001200* License along with ACAS; see the file COPYING. If not, write
001210* to the Free Software Foundation, 59 Temple Place, Suite 330,
001220* Boston, MA 02111-1307 USA.
001230*
001240****************************************************************
001250*
001260 ENVIRONMENT             DIVISION.
001270*================================
001280*
001290 COPY "envdiv.cob".
001300 SPECIAL-NAMES.
001310     C01 IS TOP-OF-FORM
001320     UPSI-0 ON  STATUS IS TA-RERUN-REQUESTED
001330     UPSI-0 OFF STATUS IS TA-NORMAL-RUN.
001340*
001350 INPUT-OUTPUT            SECTION.
001360 FILE-CONTROL.
001370 COPY "seltaprop.cob".
001380 COPY "seltajuri.cob".
001390 COPY "seltaresu.cob".
001400 COPY "seltarpt.cob".
001410 COPY "seltaerrs.cob".
001420*
001430 DATA                    DIVISION.
001440*================================
001450*
001460 FILE SECTION.
001470*
001480 COPY "fdtaprop.cob".
001490 COPY "fdtajuri.cob".
001500 COPY "fdtaresu.cob".
001510*
001520 FD  TA-Report-File
001530     REPORT IS TA-Appeal-Report.
001540*
001550 FD  TA-Error-File.
001560 01  TA-Error-Line               PIC X(132).
001570*
001580 WORKING-STORAGE SECTION.
001590*-----------------------
001600*
001610 77  PROG-NAME                  PIC X(17) VALUE "TAENGINE (2.03)".
001620*
001630 COPY "watjtbl.cob".
001640 COPY "watcons.cob".
001650 COPY "wstanoi.cob".
001660 COPY "wstacap.cob".
001670 COPY "wstacnf.cob".
001680 COPY "wstadec.cob".
001690*
001700 01  WS-Data.
001710     03  WS-Reply               PIC X.
001720         88  WS-Reply-Valid         VALUE "N".
001730         88  WS-Reply-Rejected      VALUE "R".
001740     03  TA-Prop-Status         PIC XX.
001750         88  TA-Prop-Ok             VALUE "00".
001760     03  TA-Juris-Status        PIC XX.
001770         88  TA-Juris-Ok            VALUE "00".
001780         88  TA-Juris-Eof           VALUE "10".
001790         88  TA-Juris-Table-Full    VALUE "Y ".
001800     03  TA-Result-Status       PIC XX.
001810         88  TA-Result-Ok           VALUE "00".
001820     03  TA-Report-Status       PIC XX.
001830     03  TA-Error-Status        PIC XX.
001840     03  WS-Eof-Switch          PIC X     VALUE "N".
001850         88  WS-End-Of-File         VALUE "Y".
001860         88  WS-Not-End-Of-File     VALUE "N".
001870     03  WS-Page-Lines          BINARY-CHAR UNSIGNED VALUE 56.
001880     03  FILLER                 PIC X(05).
001890*
001900*    Control totals - U8 step 6.
001910*
001920 01  WS-Control-Totals.
001930     03  WS-Recs-Read           PIC 9(7) COMP VALUE ZERO.
001940     03  WS-Recs-Valid          PIC 9(7) COMP VALUE ZERO.
001950     03  WS-Recs-Error          PIC 9(7) COMP VALUE ZERO.
001960     03  WS-Count-Over          PIC 9(7) COMP VALUE ZERO.
001970     03  WS-Count-Fair          PIC 9(7) COMP VALUE ZERO.
001980     03  WS-Count-Under         PIC 9(7) COMP VALUE ZERO.
001990     03  WS-Sum-Annual-Savings  PIC S9(9)V99 COMP-3 VALUE ZERO.
002000     03  WS-Sum-Cumulative-Net  PIC S9(9)V99 COMP-3 VALUE ZERO.
002010*    Pointer for building Res-Triggered-Flags piecemeal - U9.
002020     03  WS-Flags-Ptr           PIC S9(4) COMP VALUE 1.
002030     03  FILLER                 PIC X(05).
002040*
002050*    Zoned redefines of three packed totals so the run summary
002060*    can Display them without an intrinsic function - same
002070*    trick every calculator subprogram uses.
002080*
002090 01  WS-Trace-Savings            PIC S9(9)V99 COMP-3.
002100 01  WS-Trace-Savings-D REDEFINES WS-Trace-Savings
002110                                 PIC S9(9)V99.
002120 01  WS-Trace-Cumulative         PIC S9(9)V99 COMP-3.
002130 01  WS-Trace-Cumulative-D REDEFINES WS-Trace-Cumulative
002140                                 PIC S9(9)V99.
002150 01  WS-Trace-Read                PIC 9(7) COMP.
002160 01  WS-Trace-Read-D REDEFINES WS-Trace-Read
002170                                 PIC 9(7).
002180*
002190 01  Error-Messages.
002200     03  FILLER                 PIC X(01).
002210*    System wide:
002220     03  SY001       PIC X(46) VALUE
002230         "SY001 Aborting run - note error and check log".
002240     03  SY010       PIC X(44) VALUE
002250         "SY010 Jurisdiction table overflow at row -".
002260*    Module specific:
002270     03  TA001       PIC X(36) VALUE
002280         "TA001 Property Master file not found".
002290     03  TA002       PIC X(40) VALUE
002300         "TA002 Jurisdiction reference file missing".
002310     03  TA003       PIC X(31) VALUE
002320         "TA003 Analysis Result file open error".
002330     03  TA004       PIC X(30) VALUE
002340         "TA004 Jurisdiction table full -".
002350*
002360 01  WS-Run-Date                PIC X(10).
002370 01  WS-Current-Date.
002380     03  WSE-Year               PIC 9(4).
002390     03  WSE-Month              PIC 99.
002400     03  WSE-Days               PIC 99.
002410     03  WSE-HH                 PIC 99.
002420     03  WSE-MM                 PIC 99.
002430     03  WSE-SS                 PIC 9(4).
002440     03  FILLER                 PIC X(01).
002450 01  WS-Date-Formats.
002460     03  WS-Date                PIC X(10) VALUE "99/99/9999".
002470*    Reporting form used on the page heading of Ta-Appeal-Report.
002480     03  WS-UK REDEFINES WS-Date.
002490         05  WS-Days            PIC 99.
002500         05  FILLER             PIC X.
002510         05  WS-Month           PIC 99.
002520         05  FILLER             PIC X.
002530         05  WS-Year            PIC 9(4).
002540*    Not used by this run, kept so the copy matches the family
002550*    standard date block carried in every ACAS program.
002560     03  WS-USA REDEFINES WS-Date.
002570         05  WS-USA-Month       PIC 99.
002580         05  FILLER             PIC X.
002590         05  WS-USA-Days        PIC 99.
002600         05  FILLER             PIC X.
002610         05  FILLER             PIC 9(4).
002620*
002630 01  COB-CRT-Status              PIC 9(4) VALUE ZERO.
002640*
002650 REPORT SECTION.
002660****************
002670*
002680 RD  TA-Appeal-Report
002690     CONTROL      FINAL
002700     PAGE LIMIT   WS-Page-Lines
002710     HEADING      1
002720     FIRST DETAIL 5
002730     LAST  DETAIL WS-Page-Lines.
002740*
002750 01  TA-Report-Page-Head    TYPE PAGE HEADING.
002760     03  LINE  1.
002770         05  COL  35     PIC X(36)  VALUE
002780             "CHARLY PROPERTY TAX APPEAL ANALYSIS".
002790         05  COL 110     PIC X(10)  SOURCE WS-Run-Date.
002800     03  LINE  2.
002810         05  COL   1     PIC X(17)  SOURCE PROG-NAME.
002820         05  COL 124     PIC X(5)   VALUE "Page ".
002830         05  COL 129     PIC ZZ9    SOURCE PAGE-COUNTER.
002840     03  LINE  4.
002850         05  COL   2                VALUE "Prop Id".
002860         05  COL  14                VALUE "Address".
002870         05  COL  50                VALUE "Jurisdiction".
002880*
002890 01  TA-Over-Detail    TYPE IS DETAIL.
002900     03  LINE + 2.
002910         05  COL   2     PIC X(10)  SOURCE RES-PROP-ID.
002920         05  COL  14     PIC X(30)  SOURCE PRM-ADDRESS.
002930         05  COL  50     PIC X(10)  SOURCE PRM-JURIS-ID.
002940     03  LINE + 1.
002950         05  COL   2               VALUE "Assessed".
002960         05  COL  14     PIC Z,ZZZ,ZZZ,ZZ9.99
002970                          SOURCE PRM-ASSESSED-VALUE.
002980         05  COL  35               VALUE "Market".
002990         05  COL  45     PIC Z,ZZZ,ZZZ,ZZ9.99
003000                          SOURCE PRM-MARKET-VALUE.
003010         05  COL  68               VALUE "Ratio %".
003020         05  COL  78     PIC ZZ9.99 SOURCE RES-ASSESSMENT-RATIO.
003030     03  LINE + 1.
003040         05  COL   2     PIC X(5)   SOURCE RES-DECISION.
003050         05  COL  10     PIC X(6)   SOURCE RES-CONFIDENCE-LEVEL.
003060         05  COL  20               VALUE "Success Prob".
003070         05  COL  35     PIC 9.99
003080                          SOURCE RES-SUCCESS-PROBABILITY.
003090         05  COL  50               VALUE "Grade".
003100         05  COL  58     PIC X      SOURCE RES-RELIABILITY-GRADE.
003110     03  LINE + 1.
003120         05  COL   2                VALUE "Annual Savings".
003130         05  COL  18     PIC Z,ZZZ,ZZ9.99
003140                          SOURCE RES-EXP-ANNUAL-SAVINGS.
003150         05  COL  40                VALUE "Costs".
003160         05  COL  48     PIC ZZ,ZZ9.99
003170                          SOURCE RES-TOTAL-APPEAL-COSTS.
003180         05  COL  65                VALUE "3Yr Cum Net".
003190         05  COL  78     PIC Z,ZZZ,ZZ9.99
003200                          SOURCE RES-CUMULATIVE-NET-SAVINGS.
003210         05  COL 100                VALUE "ROI %".
003220         05  COL 108     PIC ZZZ9.99 SOURCE RES-EXPECTED-ROI-PCT.
003230     03  LINE + 1.
003240         05  COL   2                VALUE "Flags".
003250         05  COL   9     PIC X(40)  SOURCE RES-TRIGGERED-FLAGS.
003260     03  LINE + 1.
003270         05  COL   2                VALUE "Rationale".
003280         05  COL  13     PIC X(60)  SOURCE RES-RATIONALE-TEXT.
003290*
003300 01  TA-Report-Final-Totals TYPE CONTROL FOOTING FINAL
003310                            LINE PLUS 3.
003320     03  LINE + 1.
003330         05  COL  1      PIC X(20)  VALUE "Records Read       :".
003340         05  COL 24      PIC ZZZ,ZZ9 SOURCE WS-Recs-Read.
003350         05  COL 40      PIC X(20)  VALUE "Records Valid      :".
003360         05  COL 62      PIC ZZZ,ZZ9 SOURCE WS-Recs-Valid.
003370         05  COL 80      PIC X(20)  VALUE "Records Rejected   :".
003380         05  COL102      PIC ZZZ,ZZ9 SOURCE WS-Recs-Error.
003390     03  LINE + 1.
003400         05  COL  1      PIC X(20)  VALUE "OVER Decisions     :".
003410         05  COL 24      PIC ZZZ,ZZ9 SOURCE WS-Count-Over.
003420         05  COL 40      PIC X(20)  VALUE "FAIR Decisions     :".
003430         05  COL 62      PIC ZZZ,ZZ9 SOURCE WS-Count-Fair.
003440         05  COL 80      PIC X(20)  VALUE "UNDER Decisions    :".
003450         05  COL102      PIC ZZZ,ZZ9 SOURCE WS-Count-Under.
003460     03  LINE + 1.
003470         05  COL  1      PIC X(38)  VALUE
003480             "Total Expected Annual Savings (OVER):".
003490         05  COL 42      PIC Z,ZZZ,ZZZ,ZZ9.99
003500                          SOURCE WS-Sum-Annual-Savings.
003510     03  LINE + 1.
003520         05  COL  1      PIC X(38)  VALUE
003530             "Total Cumulative Net Savings (OVER) :".
003540         05  COL 42      PIC Z,ZZZ,ZZZ,ZZ9.99
003550                          SOURCE WS-Sum-Cumulative-Net.
003560*
003570 LINKAGE SECTION.
003580*---------------
003590*
003600 PROCEDURE DIVISION.
003610*===================
003620*
003630 AA000-MAIN                  SECTION.
003640************************************
003650*
003660     MOVE     CURRENT-DATE TO WS-Current-Date.
003670     MOVE     WSE-Days  TO WS-Days.
003680     MOVE     WSE-Month TO WS-Month.
003690     MOVE     WSE-Year  TO WS-Year.
003700     MOVE     WS-Date   TO WS-Run-Date.
003710*
003720     PERFORM  AA010-Open-TA-Files.
003730     PERFORM  AA020-Load-Jurisdiction-Table.
003740     PERFORM  AA025-Read-Property THRU AA025-EXIT.
003750*
003760     INITIATE TA-Appeal-Report.
003770     PERFORM  AA030-Process-Property THRU AA030-EXIT
003780              UNTIL WS-End-Of-File.
003790     TERMINATE TA-Appeal-Report.
003800*
003810     PERFORM  AA090-Display-Totals.
003820     PERFORM  AA095-Close-TA-Files.
003830     GOBACK.
003840*
003850 AA000-EXIT.
003860     EXIT     SECTION.
003870*
003880 AA010-Open-TA-Files              SECTION.
003890*****************************************
003900*
003910     OPEN     INPUT  TA-Property-File.
003920     IF       NOT TA-Prop-Ok
003930              DISPLAY TA001
003940              DISPLAY SY001
003950              MOVE 1 TO RETURN-CODE
003960              GOBACK.
003970*
003980     OPEN     INPUT  TA-Jurisdiction-File.
003990     IF       NOT TA-Juris-Ok
004000              DISPLAY TA002
004010              DISPLAY SY001
004020              MOVE 1 TO RETURN-CODE
004030              GOBACK.
004040*
004050     OPEN     OUTPUT TA-Result-File.
004060     IF       NOT TA-Result-Ok
004070              DISPLAY TA003
004080              DISPLAY SY001
004090              MOVE 1 TO RETURN-CODE
004100              GOBACK.
004110*
004120     OPEN     OUTPUT TA-Report-File.
004130     OPEN     OUTPUT TA-Error-File.
004140*
004150 AA010-EXIT.
004160     EXIT     SECTION.
004170*
004180 AA020-Load-Jurisdiction-Table   SECTION.
004190****************************************
004200*
004210*    U5 - load the reference file into Ta-Jurisdiction-Table.
004220*    The extract is produced in Juris-Id order by the county
004230*    system so a simple sequential load keeps the table in
004240*    ascending order for the later SEARCH ALL.
004250*
004260     MOVE     ZERO TO TA-Juris-Count.
004270*
004280     PERFORM  AA021-Read-Juris THRU AA021-EXIT.
004290*
004300 AA020-Body.
004310     IF       TA-Juris-Ok
004320              IF    TA-Juris-Count < 500
004330                    ADD 1 TO TA-Juris-Count
004340                    MOVE JUR-JURIS-ID TO
004350                         JURT-JURIS-ID (TA-Juris-Count)
004360                    MOVE JUR-JURIS-NAME TO
004370                         JURT-JURIS-NAME (TA-Juris-Count)
004380                    MOVE JUR-JURIS-STATE TO
004390                         JURT-JURIS-STATE (TA-Juris-Count)
004400                    MOVE JUR-APPEAL-SUCCESS-RATE TO
004410                         JURT-APPEAL-SUCCESS-RATE (TA-Juris-Count)
004420                    MOVE JUR-AVG-REDUCTION-PCT TO
004430                         JURT-AVG-REDUCTION-PCT (TA-Juris-Count)
004440                    MOVE JUR-MED-REDUCTION-PCT TO
004450                         JURT-MED-REDUCTION-PCT (TA-Juris-Count)
004460                    MOVE JUR-TYP-FILING-FEE TO
004470                         JURT-TYP-FILING-FEE (TA-Juris-Count)
004480                    MOVE JUR-TYP-ATTORNEY-COST TO
004490                         JURT-TYP-ATTORNEY-COST (TA-Juris-Count)
004500                    MOVE JUR-AVG-TIMELINE-DAYS TO
004510                         JURT-AVG-TIMELINE-DAYS (TA-Juris-Count)
004520                    MOVE JUR-COD-TARGET TO
004530                         JURT-COD-TARGET (TA-Juris-Count)
004540                    MOVE JUR-REASSESS-RISK-FACTOR TO
004550                         JURT-REASSESS-RISK-FACTOR
004560                         (TA-Juris-Count)
004570                    PERFORM AA021-Read-Juris THRU AA021-EXIT
004580              ELSE
004590                    DISPLAY TA004 TA-Juris-Count
004600                    SET  TA-Juris-Table-Full TO TRUE
004610              END-IF
004620              GO TO AA020-Body.
004630*
004640     CLOSE    TA-Jurisdiction-File.
004650*
004660 AA020-EXIT.
004670     EXIT     SECTION.
004680*
004690 AA021-Read-Juris.
004700     READ     TA-Jurisdiction-File NEXT RECORD
004710              AT END
004720                       SET  TA-Juris-Eof TO TRUE.
004730*
004740 AA021-EXIT.
004750     EXIT.
004760*
004770 AA025-Read-Property.
004780*
004790     READ     TA-Property-File NEXT RECORD
004800              AT END
004810                       SET  WS-End-Of-File TO TRUE.
004820*
004830 AA025-EXIT.
004840     EXIT.
004850*
004860 AA030-Process-Property           SECTION.
004870*****************************************
004880*
004890     ADD      1 TO WS-Recs-Read.
004900     PERFORM  AA040-Validate-Property THRU AA040-EXIT.
004910*
004920     IF       WS-Reply-Valid
004930              PERFORM AA050-Compute-Property THRU AA050-EXIT.
004940*
004950*    Aa051 can still flip Ws-Reply to "R" on a Tanoi01 error (an
004960*    occupancy/expense figure too wild to trust), so the read/
004970*    valid/error split is not decided until the chain has run.
004980*
004990     IF       WS-Reply-Rejected
005000              ADD 1 TO WS-Recs-Error
005010     ELSE
005020              ADD 1 TO WS-Recs-Valid
005030              PERFORM AA060-Write-Result THRU AA060-EXIT
005040     END-IF.
005050*
005060     PERFORM  AA025-Read-Property THRU AA025-EXIT.
005070*
005080 AA030-EXIT.
005090     EXIT     SECTION.
005100*
005110 AA040-Validate-Property.
005120*
005130*    U8 step 3 - reject and log, never abend the run.
005140*
005150*    Res-Prop-Id set here, not in Aa060, so it is already current
005160*    when Aa057's Generate Ta-Over-Detail fires for an Over record -
005170*    Aa060 used to set it too late and the report printed the
005180*    previous valid record's id, ticket CHG-0048.
005190*
005200     MOVE     PRM-PROP-ID    TO RES-PROP-ID.
005210     SET      WS-Reply-Valid TO TRUE.
005220*
005230     IF       PRM-ASSESSED-VALUE NOT > ZERO
005240              SET  WS-Reply-Rejected TO TRUE.
005250     IF       PRM-MARKET-VALUE NOT > ZERO
005260              SET  WS-Reply-Rejected TO TRUE.
005270     IF       PRM-VACANCY-RATE > .5000
005280              SET  WS-Reply-Rejected TO TRUE.
005290     IF       PRM-TAX-RATE > .100000
005300              SET  WS-Reply-Rejected TO TRUE.
005310*
005320     IF       PRM-VACANCY-RATE = ZERO
005330              MOVE .0500 TO PRM-VACANCY-RATE.
005340*
005350     IF       WS-Reply-Rejected
005360              MOVE SPACES TO TA-Error-Line
005370              STRING "REJECTED " PRM-PROP-ID
005380                     " ASSESSED=" PRM-ASSESSED-VALUE
005390                     " MARKET=" PRM-MARKET-VALUE
005400                     " VACANCY=" PRM-VACANCY-RATE
005410                     " TAXRATE=" PRM-TAX-RATE
005420                     DELIMITED BY SIZE INTO TA-Error-Line
005430              WRITE TA-Error-Line.
005440*
005450 AA040-EXIT.
005460     EXIT.
005470*
005480 AA050-Compute-Property.
005490*
005500*    U8 step 4 - the calculator chain, in the order specified.
005510*    Aa051 may reject on a Tanoi01 error - the rest of the chain
005520*    is skipped for that property, same as any other reject.
005530*
005540     PERFORM  AA051-Call-Noi        THRU AA051-EXIT.
005550     IF       WS-Reply-Valid
005560              PERFORM AA052-Call-Cap-Rate   THRU AA052-EXIT
005570              PERFORM AA053-Expense-Ratio   THRU AA053-EXIT
005580              PERFORM AA054-Set-Flags       THRU AA054-EXIT
005590              PERFORM AA055-Lookup-Juris    THRU AA055-EXIT
005600              PERFORM AA056-Call-Confidence THRU AA056-EXIT
005610              PERFORM AA057-Call-Decision   THRU AA057-EXIT
005620     END-IF.
005630*
005640 AA050-EXIT.
005650     EXIT.
005660*
005670 AA051-Call-Noi.
005680*
005690     MOVE     PRM-GROSS-RENTAL-INCOME TO
005700              TANOI-GROSS-RENTAL-INCOME.
005710     MOVE     PRM-OTHER-INCOME      TO TANOI-OTHER-INCOME.
005720     MOVE     PRM-VACANCY-RATE      TO TANOI-VACANCY-RATE.
005730     MOVE     PRM-EXP-TAXES         TO TANOI-EXP-TAXES.
005740     MOVE     PRM-EXP-INSURANCE     TO TANOI-EXP-INSURANCE.
005750     MOVE     PRM-EXP-MAINTENANCE   TO TANOI-EXP-MAINTENANCE.
005760     MOVE     PRM-EXP-UTILITIES     TO TANOI-EXP-UTILITIES.
005770     MOVE     PRM-EXP-MANAGEMENT    TO TANOI-EXP-MANAGEMENT.
005780     MOVE     PRM-EXP-OTHER         TO TANOI-EXP-OTHER.
005790     CALL     "TANOI01" USING TANOI01-WS.
005800*
005810*    U1's own rule - vacancy over 50% or expenses over 200% of Egi -
005820*    rejects the property the same as an Aa040 validation failure.
005830*
005840     IF       TANOI-NOI-ERROR
005850              SET  WS-Reply-Rejected TO TRUE
005860              MOVE SPACES TO TA-Error-Line
005870              STRING "REJECTED " PRM-PROP-ID
005880                     " NOI-ERROR VACANCY=" PRM-VACANCY-RATE
005890                     " EXPENSES=" TANOI-TOTAL-EXPENSES
005900                     DELIMITED BY SIZE INTO TA-Error-Line
005910              WRITE TA-Error-Line
005920     ELSE
005930              MOVE TANOI-EGI             TO RES-EGI
005940              MOVE TANOI-VACANCY-LOSS    TO RES-VACANCY-LOSS
005950              MOVE TANOI-TOTAL-EXPENSES  TO RES-TOTAL-OPER-EXPENSES
005960              MOVE TANOI-NOI             TO RES-NOI
005970     END-IF.
005980*
005990 AA051-EXIT.
006000     EXIT.
006010*
006020 AA052-Call-Cap-Rate.
006030*
006040     MOVE     "V"                   TO TACAP-MODE.
006050     MOVE     RES-NOI               TO TACAP-NOI.
006060     MOVE     PRM-MARKET-VALUE      TO TACAP-PROPERTY-VALUE.
006070     CALL     "TACAP02" USING TACAP02-WS.
006080     MOVE     TACAP-CAP-RATE        TO RES-CAP-RATE.
006090     MOVE     TACAP-QUALITY         TO RES-CAP-RATE-QUALITY.
006100*
006110 AA052-EXIT.
006120     EXIT.
006130*
006140 AA053-Expense-Ratio.
006150*
006160     IF       RES-EGI = ZERO
006170              MOVE ZERO TO RES-EXPENSE-RATIO
006180     ELSE
006190              COMPUTE RES-EXPENSE-RATIO ROUNDED =
006200                      RES-TOTAL-OPER-EXPENSES / RES-EGI.
006210*
006220 AA053-EXIT.
006230     EXIT.
006240*
006250 AA054-Set-Flags.
006260*
006270*    U7 record-level flagging.
006280*
006290     SET      RES-NOT-PROPERLY-VALUED TO TRUE.
006300     IF       PRM-MARKET-VALUE > ZERO
006310       AND    PRM-ASSESSED-VALUE NOT <
006320                   (PRM-MARKET-VALUE * TA-PROPERLY-VALUED-LO)
006330       AND    PRM-ASSESSED-VALUE NOT >
006340                   (PRM-MARKET-VALUE * TA-PROPERLY-VALUED-HI)
006350              SET  RES-PROPERLY-VALUED TO TRUE.
006360*
006370     SET      RES-NOT-HIGH-VALUE TO TRUE.
006380     IF       PRM-ASSESSED-VALUE > TA-High-Value-Limit
006390              SET  RES-HIGH-VALUE TO TRUE.
006400*
006410     SET      RES-ADDRESS-PRESENT TO TRUE.
006420     IF       PRM-ADDRESS = SPACES
006430              SET  RES-MISSING-ADDRESS TO TRUE.
006440*
006450 AA054-EXIT.
006460     EXIT.
006470*
006480 AA055-Lookup-Juris.
006490*
006500*    U5 - binary search the in-memory table, defaults on a miss.
006510*
006520     SET      JURT-IDX TO 1.
006530     SEARCH   ALL JURT-ENTRY
006540              AT END
006550                       PERFORM AA055-Use-Defaults
006560                         THRU AA055-Use-Defaults-EXIT
006570              WHEN     JURT-JURIS-ID (JURT-IDX) = PRM-JURIS-ID
006580                       MOVE JURT-APPEAL-SUCCESS-RATE (JURT-IDX)
006590                            TO TADEC-APPEAL-SUCCESS-RATE
006600                       MOVE JURT-AVG-REDUCTION-PCT (JURT-IDX)
006610                            TO TADEC-AVG-REDUCTION-PCT
006620                       MOVE JURT-COD-TARGET (JURT-IDX)
006630                            TO TADEC-COD-TARGET
006640                       MOVE JURT-TYP-FILING-FEE (JURT-IDX)
006650                            TO TADEC-TYP-FILING-FEE
006660                       MOVE JURT-TYP-ATTORNEY-COST (JURT-IDX)
006670                            TO TADEC-TYP-ATTORNEY-COST.
006680*
006690 AA055-EXIT.
006700     EXIT.
006710*
006720 AA055-Use-Defaults.
006730     MOVE     TA-DFLT-SUCCESS-RATE  TO TADEC-APPEAL-SUCCESS-RATE.
006740     MOVE     TA-DFLT-AVG-REDUCTION TO TADEC-AVG-REDUCTION-PCT.
006750     MOVE     TA-DFLT-COD-TARGET    TO TADEC-COD-TARGET.
006760     MOVE     TA-DFLT-FILING-FEE    TO TADEC-TYP-FILING-FEE.
006770     MOVE     TA-DFLT-ATTORNEY-COST TO TADEC-TYP-ATTORNEY-COST.
006780*
006790 AA055-Use-Defaults-EXIT.
006800     EXIT.
006810*
006820 AA056-Call-Confidence.
006830*
006840     MOVE     PRM-VALUATION-METHOD   TO TACNF-VALUATION-METHOD.
006850     MOVE     PRM-DATA-QUALITY-SCORE TO
006860              TACNF-DATA-QUALITY-SCORE.
006870     MOVE     PRM-MARKET-CONDITIONS  TO TACNF-MARKET-CONDITIONS.
006880     MOVE     PRM-UNIQUENESS         TO TACNF-UNIQUENESS.
006890     MOVE     PRM-DAYS-SINCE-VALUATION TO
006900              TACNF-DAYS-SINCE-VALUATION.
006910     MOVE     PRM-MARKET-VALUE       TO TACNF-ESTIMATE.
006920     CALL     "TACONF04" USING TACONF04-WS.
006930     MOVE     TACNF-BAND-PCT     TO RES-CONF-BAND-PCT.
006940     MOVE     TACNF-LOWER-BOUND  TO RES-CONF-LOWER-BOUND.
006950     MOVE     TACNF-UPPER-BOUND  TO RES-CONF-UPPER-BOUND.
006960     MOVE     TACNF-SCORE        TO RES-CONF-SCORE.
006970     MOVE     TACNF-GRADE        TO RES-RELIABILITY-GRADE.
006980*
006990 AA056-EXIT.
007000     EXIT.
007010*
007020 AA057-Call-Decision.
007030*
007040     MOVE     PRM-ASSESSED-VALUE   TO TADEC-ASSESSED-VALUE.
007050     MOVE     PRM-MARKET-VALUE     TO TADEC-MARKET-VALUE.
007060     MOVE     RES-CONF-LOWER-BOUND TO TADEC-LOWER-BOUND.
007070     MOVE     RES-CONF-UPPER-BOUND TO TADEC-UPPER-BOUND.
007080     MOVE     RES-CONF-BAND-PCT    TO TADEC-BAND-PCT.
007090     MOVE     RES-CONF-SCORE       TO TADEC-CONF-SCORE.
007100     MOVE     TACNF-RISK-FACTORS   TO TADEC-RISK-FACTORS.
007110     MOVE     PRM-FILING-FEE       TO TADEC-FILING-FEE.
007120     MOVE     PRM-ATTORNEY-FEE     TO TADEC-ATTORNEY-FEE.
007130     MOVE     PRM-OTHER-COSTS      TO TADEC-OTHER-COSTS.
007140     MOVE     PRM-TAX-RATE         TO TADEC-TAX-RATE.
007150     CALL     "TADEC05" USING TADEC05-WS.
007160*
007170*    Ratio comes back from Tadec05 as a raw fraction (e.g. .9500) -
007180*    Res-Assessment-Ratio on the Result file and report is a percent.
007190     COMPUTE  RES-ASSESSMENT-RATIO ROUNDED =
007200              TADEC-ASSESSMENT-RATIO * 100.
007210     MOVE     TADEC-DECISION         TO RES-DECISION.
007220     MOVE     TADEC-CONFIDENCE-LEVEL TO RES-CONFIDENCE-LEVEL.
007230     MOVE     TADEC-SUCCESS-PROBABILITY TO
007240              RES-SUCCESS-PROBABILITY.
007250     MOVE     TADEC-ANNUAL-SAVINGS   TO RES-EXP-ANNUAL-SAVINGS.
007260     MOVE     TADEC-TOTAL-COSTS      TO RES-TOTAL-APPEAL-COSTS.
007270     MOVE     TADEC-NET-YEAR-1       TO RES-NET-SAVINGS-YEAR-1.
007280     MOVE     TADEC-CUMULATIVE-SAVINGS TO
007290              RES-CUMULATIVE-NET-SAVINGS.
007300     MOVE     TADEC-ROI-PCT          TO RES-EXPECTED-ROI-PCT.
007310     MOVE     TADEC-PAYBACK-YEARS    TO RES-PAYBACK-YEARS.
007320     MOVE     TADEC-REASSESS-RISK-WARNING TO
007330              RES-REASSESS-RISK-WARNING.
007340     MOVE     TADEC-RATIONALE-TEXT   TO RES-RATIONALE-TEXT.
007350*
007360*    U6 rule 10 / U9 - space separated list of the U7 flags that
007370*    came back Y, for the appeal packet report. All four flags are
007380*    only known once this far into Aa057, so it is built here and
007390*    not back in Aa054, ticket CHG-0048.
007400*
007410     MOVE     SPACES TO RES-TRIGGERED-FLAGS.
007420     MOVE     1      TO WS-Flags-Ptr.
007430     IF       RES-PROPERLY-VALUED
007440              STRING "PROPERLY-VALUED " DELIMITED BY SIZE
007450                     INTO RES-TRIGGERED-FLAGS
007460                     WITH POINTER WS-Flags-Ptr.
007470     IF       RES-HIGH-VALUE
007480              STRING "HIGH-VALUE " DELIMITED BY SIZE
007490                     INTO RES-TRIGGERED-FLAGS
007500                     WITH POINTER WS-Flags-Ptr.
007510     IF       RES-MISSING-ADDRESS
007520              STRING "MISSING-ADDRESS " DELIMITED BY SIZE
007530                     INTO RES-TRIGGERED-FLAGS
007540                     WITH POINTER WS-Flags-Ptr.
007550     IF       RES-REASSESS-RISK
007560              STRING "REASSESS-RISK " DELIMITED BY SIZE
007570                     INTO RES-TRIGGERED-FLAGS
007580                     WITH POINTER WS-Flags-Ptr.
007590*
007600     EVALUATE TRUE
007610         WHEN TADEC-DECISION-OVER
007620              ADD 1 TO WS-Count-Over
007630              ADD TADEC-ANNUAL-SAVINGS TO
007640                  WS-Sum-Annual-Savings
007650              ADD TADEC-CUMULATIVE-SAVINGS TO
007660                  WS-Sum-Cumulative-Net
007670              GENERATE TA-Over-Detail
007680         WHEN TADEC-DECISION-FAIR
007690              ADD 1 TO WS-Count-Fair
007700         WHEN TADEC-DECISION-UNDER
007710              ADD 1 TO WS-Count-Under
007720     END-EVALUATE.
007730*
007740 AA057-EXIT.
007750     EXIT.
007760*
007770 AA060-Write-Result.
007780*
007790     WRITE    TA-Result-Record.
007800*
007810 AA060-EXIT.
007820     EXIT.
007830*
007840 AA090-Display-Totals             SECTION.
007850*****************************************
007860*
007870     MOVE     WS-Recs-Read          TO WS-Trace-Read.
007880     MOVE     WS-Sum-Annual-Savings TO WS-Trace-Savings.
007890     MOVE     WS-Sum-Cumulative-Net TO WS-Trace-Cumulative.
007900*
007910     DISPLAY  "TAENGINE - RUN COMPLETE - " WS-Run-Date.
007920     DISPLAY  "  RECORDS READ    : " WS-Trace-Read-D.
007930     DISPLAY  "  RECORDS VALID   : " WS-Recs-Valid.
007940     DISPLAY  "  RECORDS REJECTED: " WS-Recs-Error.
007950     DISPLAY  "  OVER/FAIR/UNDER : " WS-Count-Over
007960              " / " WS-Count-Fair " / " WS-Count-Under.
007970     DISPLAY  "  TOTAL ANNUAL SAVINGS (OVER) : "
007980              WS-Trace-Savings-D.
007990     DISPLAY  "  TOTAL CUMULATIVE NET (OVER) : "
008000              WS-Trace-Cumulative-D.
008010*
008020 AA090-EXIT.
008030     EXIT     SECTION.
008040*
008050 AA095-Close-TA-Files             SECTION.
008060*****************************************
008070*
008080     CLOSE    TA-Property-File
008090              TA-Result-File
008100              TA-Report-File
008110              TA-Error-File.
008120*
008130 AA095-EXIT.
008140     EXIT     SECTION.
008150*
