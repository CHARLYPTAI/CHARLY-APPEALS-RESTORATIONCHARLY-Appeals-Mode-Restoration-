000010* Select clause for the Appeal Candidate print report - 132 col.
000020* 10/01/26 vbc - Created for the Charly tax appeal batch.
000030     select  TA-Report-File
000040             assign to       TAREPORT
000050             organization    is line sequential
000060             file status     is TA-Report-Status.
