000010* Linkage parameter block for tanoi01 (U1 NOI calculator).
000020* 11/01/26 vbc - Created for the Charly tax appeal batch.
000030 01  TANOI01-WS.
000040     03  Tanoi-Gross-Rental-Income pic s9(11)v99 comp-3.
000050     03  Tanoi-Other-Income        pic s9(11)v99 comp-3.
000060     03  Tanoi-Vacancy-Rate        pic s9v9(4)   comp-3.
000070     03  Tanoi-Exp-Taxes           pic s9(11)v99 comp-3.
000080     03  Tanoi-Exp-Insurance       pic s9(11)v99 comp-3.
000090     03  Tanoi-Exp-Maintenance     pic s9(11)v99 comp-3.
000100     03  Tanoi-Exp-Utilities       pic s9(11)v99 comp-3.
000110     03  Tanoi-Exp-Management      pic s9(11)v99 comp-3.
000120     03  Tanoi-Exp-Other           pic s9(11)v99 comp-3.
000130     03  Tanoi-Egi                 pic s9(11)v99 comp-3.
000140     03  Tanoi-Vacancy-Loss        pic s9(11)v99 comp-3.
000150     03  Tanoi-Total-Expenses      pic s9(11)v99 comp-3.
000160     03  Tanoi-Noi                 pic s9(11)v99 comp-3.
000170*    Y = vacancy over .50 or expenses over 200% of Egi.
000180     03  Tanoi-Error-Flag          pic x.
000190         88  Tanoi-Noi-Error           value "Y".
000200         88  Tanoi-Noi-Ok              value "N".
000210     03  filler                    pic x(05).
