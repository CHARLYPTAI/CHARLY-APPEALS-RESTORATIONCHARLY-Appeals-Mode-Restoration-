000010*****************************************************
000020*                                                   *
000030*   Standard Environment Division Boiler-plate     *
000040*        Shared By Every ACAS-Family Program       *
000050*****************************************************
000060* File size  n/a - copied into ENVIRONMENT DIVISION.
000070*
000080* 11/06/87 vbc - Created for the original COS-Cobol suite.
000090* 14/02/91 vbc - Added remarks on object computer for micros.
000100* 02/09/98 vbc - Y2K: confirmed no date-sensitive literals here.
000110* 05/03/26 vbc - Re-issued under CHARLY tax-appeal copy set.
000120*
000130 CONFIGURATION SECTION.
000140 SOURCE-COMPUTER. GENERIC-BATCH-HOST.
000150 OBJECT-COMPUTER. GENERIC-BATCH-HOST.
