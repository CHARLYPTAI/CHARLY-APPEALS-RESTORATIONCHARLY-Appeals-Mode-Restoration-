000010* Linkage parameter block for tadec05 (U6 Appeal decision engine).
000020* 12/01/26 vbc - Created for the Charly tax appeal batch.
000030 01  TADEC05-WS.
000040     03  Tadec-Assessed-Value       pic s9(11)v99 comp-3.
000050     03  Tadec-Market-Value         pic s9(11)v99 comp-3.
000060     03  Tadec-Lower-Bound          pic s9(11)v99 comp-3.
000070     03  Tadec-Upper-Bound          pic s9(11)v99 comp-3.
000080     03  Tadec-Band-Pct             pic s9v9(3)   comp-3.
000090     03  Tadec-Conf-Score           pic s9v9(3)   comp-3.
000100     03  Tadec-Risk-Factors         pic 9 comp.
000110     03  Tadec-Appeal-Success-Rate  pic s9v9(4)   comp-3.
000120     03  Tadec-Avg-Reduction-Pct    pic s9v9(4)   comp-3.
000130     03  Tadec-Cod-Target           pic s9v9(4)   comp-3.
000140     03  Tadec-Typ-Filing-Fee       pic s9(7)v99  comp-3.
000150     03  Tadec-Typ-Attorney-Cost    pic s9(7)v99  comp-3.
000160     03  Tadec-Filing-Fee           pic s9(7)v99  comp-3.
000170     03  Tadec-Attorney-Fee         pic s9(7)v99  comp-3.
000180     03  Tadec-Other-Costs          pic s9(7)v99  comp-3.
000190     03  Tadec-Tax-Rate             pic s9v9(6)   comp-3.
000200     03  Tadec-Assessment-Ratio     pic s9(3)v9(4) comp-3.
000210*    Y = assessed value falls within the confidence band.
000220     03  Tadec-Within-Band          pic x.
000230         88  Tadec-In-Band              value "Y".
000240         88  Tadec-Out-Of-Band          value "N".
000250     03  Tadec-Annual-Savings       pic s9(9)v99  comp-3.
000260     03  Tadec-Total-Costs          pic s9(7)v99  comp-3.
000270     03  Tadec-Net-Year-1           pic s9(9)v99  comp-3.
000280     03  Tadec-Cumulative-Savings   pic s9(9)v99  comp-3.
000290     03  Tadec-Roi-Pct              pic s9(5)v99  comp-3.
000300     03  Tadec-Payback-Years        pic s9(3)v99  comp-3.
000310     03  Tadec-Breakeven-Pct        pic s9(3)v99  comp-3.
000320     03  Tadec-Success-Probability  pic s9v99     comp-3.
000330     03  Tadec-Decision             pic x(05).
000340         88  Tadec-Decision-Over        value "OVER".
000350         88  Tadec-Decision-Fair        value "FAIR".
000360         88  Tadec-Decision-Under       value "UNDER".
000370     03  Tadec-Confidence-Level     pic x(06).
000380*    Y = the assessor's next cyclical review could reverse this.
000390     03  Tadec-Reassess-Risk-Warning pic x.
000400         88  Tadec-Reassess-Risk        value "Y".
000410         88  Tadec-No-Reassess-Risk     value "N".
000420*    Plain-English rationale for the appeal packet report (U9).
000430     03  Tadec-Rationale-Text       pic x(60).
000440     03  filler                     pic x(05).
