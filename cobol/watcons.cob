000010*****************************************************
000020*                                                   *
000030*  Working Storage Constants For The Charly         *
000040*  Tax Appeal Batch - Jurisdiction Defaults,        *
000050*  Confidence Band Table And Decision Thresholds    *
000060*****************************************************
000070* File size  n/a - working-storage only.
000080*
000090* 09/01/26 vbc - Created for the Charly tax appeal batch.
000100* 16/01/26 vbc - Added Ta-Market-Adj-Table after U4 was
000110*                re-specified to use a 4-way market code.
000120* 03/02/26 vbc - Thresholds Ta-Min-Roi/Ta-Min-Savings pulled
000130*                out of tadec05 into here so both can be
000140*                changed from one place - req'd by D Pate.
000150*
000160 01  TA-Juris-Count        pic 9(4) comp value zero.
000170*
000180* Conservative defaults used when Jur-Juris-Id is not found
000190* on the SEARCH ALL of Ta-Jurisdiction-Table (U5).
000200*
000210 01  TA-Default-Jurisdiction.
000220     03  Ta-Dflt-Success-Rate      pic s9v9(4) comp-3 value .3000.
000230     03  Ta-Dflt-Avg-Reduction     pic s9v9(4) comp-3 value .1200.
000240     03  Ta-Dflt-Med-Reduction     pic s9v9(4) comp-3 value .1000.
000250     03  Ta-Dflt-Filing-Fee        pic s9(7)v99 comp-3 value 500.00.
000260     03  Ta-Dflt-Attorney-Cost     pic s9(7)v99 comp-3 value 3000.00.
000270     03  Ta-Dflt-Timeline-Days     pic 9(3) comp value 180.
000280     03  Ta-Dflt-Cod-Target        pic s9v9(4) comp-3 value .1000.
000290     03  Ta-Dflt-Reassess-Risk     pic s9v9(4) comp-3 value .0500.
000300*
000310* U4 base confidence band by valuation method.
000320*
000330 01  TA-Method-Band-Table.
000340     03  filler  pic x(2)  value "SC".
000350     03  filler  pic s9v9(4) comp-3 value .1000.
000360     03  filler  pic x(2)  value "IA".
000370     03  filler  pic s9v9(4) comp-3 value .1500.
000380     03  filler  pic x(2)  value "CA".
000390     03  filler  pic s9v9(4) comp-3 value .2000.
000400     03  filler  pic x(2)  value "AV".
000410     03  filler  pic s9v9(4) comp-3 value .2500.
000420     03  filler  pic x(2)  value "TA".
000430     03  filler  pic s9v9(4) comp-3 value .3000.
000440 01  TA-Method-Band-Redef redefines TA-Method-Band-Table.
000450     03  Ta-Method-Entry occurs 5 times indexed by Ta-Method-Idx.
000460         05  Ta-Method-Code     pic x(2).
000470         05  Ta-Method-Band     pic s9v9(4) comp-3.
000480*
000490* U4 market-condition adjustment (S/I/D/V).
000500*
000510 01  TA-Market-Adj-Table.
000520     03  filler  pic x value "S".
000530     03  filler  pic s9v9(4) comp-3 value .0000.
000540     03  filler  pic x value "I".
000550     03  filler  pic s9v9(4) comp-3 value .0500.
000560     03  filler  pic x value "D".
000570     03  filler  pic s9v9(4) comp-3 value .0800.
000580     03  filler  pic x value "V".
000590     03  filler  pic s9v9(4) comp-3 value .1200.
000600 01  TA-Market-Adj-Redef redefines TA-Market-Adj-Table.
000610     03  Ta-Market-Entry occurs 4 times indexed by Ta-Market-Idx.
000620         05  Ta-Market-Code     pic x.
000630         05  Ta-Market-Adj      pic s9v9(4) comp-3.
000640*
000650* U6 decision thresholds.
000660*
000670 01  TA-Decision-Thresholds.
000680     03  Ta-Min-Roi-Pct        pic s9(3)v99 comp-3 value 2.00.
000690     03  Ta-Min-Savings        pic s9(7)v99 comp-3 value 1000.00.
000700     03  Ta-Horizon-Years      pic 9 comp value 3.
000710     03  Ta-High-Value-Limit   pic s9(11)v99 comp-3 value 1000000.00.
000720     03  Ta-Properly-Valued-Lo pic s9v9(4) comp-3 value .9500.
000730     03  Ta-Properly-Valued-Hi pic s9v9(4) comp-3 value 1.0500.
