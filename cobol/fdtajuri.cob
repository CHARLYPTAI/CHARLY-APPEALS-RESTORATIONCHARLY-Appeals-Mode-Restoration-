000010* FD for the Jurisdiction reference input file.
000020* 10/01/26 vbc - Created for the Charly tax appeal batch.
000030 fd  TA-Jurisdiction-File.
000040 copy "watjuri.cob".
