000010*****************************************************
000020*                                                   *
000030*  In-Memory Table Of Jurisdiction Reference        *
000040*           Rows (U5) - SEARCH ALL By Juris-Id     *
000050*****************************************************
000060* File size  n/a - working-storage table.
000070*
000080* Loaded once at AA020-Load-Jurisdiction-Table from the
000090* Jurisdiction file, ascending on Jurt-Juris-Id so SEARCH ALL
000100* can be used - the file itself is not guaranteed sorted so
000110* the load paragraph inserts in order (see Ta-Juris-Count in
000120* watcons.cob for the row count used by the OCCURS DEPENDING ON).
000130*
000140* 21/01/26 vbc - Split out of watjuri.cob so the FD copybook
000150*                carries only the file record.
000160* 04/02/26 vbc - Raised table limit 250 -> 500 per county list
000170*                supplied by the state comptroller's office.
000180*
000190 01  TA-Jurisdiction-Table.
000200     03  Jurt-Entry    occurs 1 to 500 times depending on Ta-Juris-Count
000210                        ascending key is Jurt-Juris-Id
000220                        indexed by Jurt-Idx.
000230         05  Jurt-Juris-Id             pic x(10).
000240         05  Jurt-Juris-Name           pic x(30).
000250         05  Jurt-Juris-State          pic xx.
000260         05  Jurt-Appeal-Success-Rate  pic s9v9(4) comp-3.
000270         05  Jurt-Avg-Reduction-Pct    pic s9v9(4) comp-3.
000280         05  Jurt-Med-Reduction-Pct    pic s9v9(4) comp-3.
000290         05  Jurt-Typ-Filing-Fee       pic s9(7)v99 comp-3.
000300         05  Jurt-Typ-Attorney-Cost    pic s9(7)v99 comp-3.
000310         05  Jurt-Avg-Timeline-Days    pic 9(3) comp.
000320         05  Jurt-Cod-Target           pic s9v9(4) comp-3.
000330         05  Jurt-Reassess-Risk-Factor pic s9v9(4) comp-3.
000340         05  FILLER                    pic x(11).
