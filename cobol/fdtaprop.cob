000010* FD for the Property Master input file.
000020* 10/01/26 vbc - Created for the Charly tax appeal batch.
000030 fd  TA-Property-File.
000040 copy "watprop.cob".
