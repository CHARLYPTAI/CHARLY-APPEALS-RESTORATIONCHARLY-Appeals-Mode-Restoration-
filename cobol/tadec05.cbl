000010*****************************************************************
000020*                                                                *
000030*              Appeal Decision Engine Routine                    *
000040*                   (U6 Of The Appeal Engine)                    *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         TADEC05.
000110*
000120     AUTHOR.              D Pate, For Applewood Computers.
000130*
000140     INSTALLATION.        County Assessor Bureau Service Centre.
000150*
000160     DATE-WRITTEN.        09/02/1989.
000170*
000180     DATE-COMPILED.
000190*
000200     SECURITY.            Copyright (C) 1989-2026 & later, Vincent
000210                           Bryan Coen. Distributed under the GNU
000220                           General Public License. See the file
000230                           COPYING for details.
000240*
000250*    Remarks.             The heart of the appeal engine - takes
000260*                          the assessed value, the market estimate
000270*                          and its confidence band, the jurisdiction
000280*                          priors and the cost figures, and returns
000290*                          OVER / FAIR / UNDER, a success probability,
000300*                          a confidence level and the full appeal
000310*                          economics (CALLs Tatax03 for the last).
000320*
000330*    Version.             See Prog-Name in Working-Storage.
000340*
000350*    Called Modules.      Tatax03. (U3 arithmetic, shared)
000360*
000370*    Files used.          None - pure calculation routine.
000380*
000390* Changes:
000400* 09/02/89 dp  - 1.00 Created for the county reassessment project.
000410* 17/11/90 dp  - 1.01 Success-probability formula revised after
000420*                      the first appeal season's results came in.
000430* 02/09/98 rjc - 1.02 Y2K review - no date fields, no changes.
000440* 13/06/04 rjc - 1.03 Confidence-level point scoring split into
000450*                      its own paragraph per appeals-desk request.
000460* 08/10/15 vbc - 1.04 Reassessment-risk warning added for UNDER
000470*                      decisions per the county commissioner's memo.
000480* 26/11/11 vbc - 1.05 Picked up into the ACAS-family build.
000490*                      (Note - date as supplied by bureau, kept as is.)
000500* 12/01/26 vbc - 2.00 Re-cast for the Charly batch, Tadec- prefix,
000510*                      wired to CALL Tatax03, ticket CHG-0035.
000520* 05/02/26 vbc - 2.01 Added 88-levels over Tadec-Within-Band,
000530*                      -Decision and -Reassess-Risk-Warning in
000540*                      place of the literal comparisons, ticket
000550*                      CHG-0046.
000560* 09/02/26 vbc - 2.02 Added Tadec-Rationale-Text - a plain-English
000570*                      line per decision branch for the appeal
000580*                      packet report, ticket CHG-0048.
000590* 10/02/26 vbc - 2.03 Tadec-Assessment-Ratio only carried 2 implied
000600*                      decimals, so Aa010 was rounding the ratio to
000610*                      the nearest .01 before the .90/.85/1.10/1.15
000620*                      band tests ever saw it - widened to 4 decimals
000630*                      to match Tadec-Band-Pct/-Cod-Target, ticket
000640*                      CHG-0050.
000650*
000660*************************************************************************
000670*
000680* Copyright Notice.
000690* ****************
000700*
000710* This program is part of the Applewood Computers Accounting
000720* System family and is Copyright (c) Vincent B Coen. 1976-2026
000730* and later. Distributed under the GNU General Public License;
000740* see the file COPYING for details.
000750*
000760*************************************************************************
000770*
000780 ENVIRONMENT             DIVISION.
000790*================================
000800*
000810 COPY "envdiv.cob".
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840*
000850 INPUT-OUTPUT            SECTION.
000860 FILE-CONTROL.
000870*
000880 DATA                    DIVISION.
000890*================================
000900*
000910 FILE SECTION.
000920*
000930 WORKING-STORAGE SECTION.
000940*-----------------------
000950*
000960 77  PROG-NAME               PIC X(17) VALUE "TADEC05 (2.03)".
000970*
000980 COPY "watcons.cob".
000990 COPY "wstatax.cob".
001000*
001010 01  WS-Work-Area.
001020     03  WS-Reduced-Assessed PIC S9(11)V99 COMP-3.
001030     03  WS-Excess-Ratio     PIC S9V9(4)   COMP-3.
001040     03  WS-Excess-Bump      PIC S9V9(4)   COMP-3.
001050     03  WS-Score-Adj        PIC S9V9(4)   COMP-3.
001060     03  WS-Confidence-Pts   PIC 9 COMP.
001070     03  FILLER              PIC X(05).
001080*
001090 01  WS-Trace-Ratio           PIC S9(3)V9(4) COMP-3.
001100 01  WS-Trace-Ratio-D REDEFINES WS-Trace-Ratio
001110                              PIC S9(3)V9(4).
001120 01  WS-Trace-Prob            PIC S9V99 COMP-3.
001130 01  WS-Trace-Prob-D REDEFINES WS-Trace-Prob
001140                              PIC S9V99.
001150 01  WS-Trace-Savings         PIC S9(9)V99 COMP-3.
001160 01  WS-Trace-Savings-D REDEFINES WS-Trace-Savings
001170                              PIC S9(9)V99.
001180 01  SW-TRACE-CALCS           PIC X VALUE "N".
001190*
001200 LINKAGE SECTION.
001210*---------------
001220*
001230 COPY "wstadec.cob".
001240*
001250 PROCEDURE DIVISION USING TADEC05-WS.
001260*====================================
001270*
001280 AA000-MAIN                 SECTION.
001290***********************************
001300*
001310     SET      TADEC-NO-REASSESS-RISK TO TRUE.
001320*
001330     PERFORM  AA010-Assessment-Ratio.
001340     PERFORM  AA020-Within-Band-Test.
001350     PERFORM  AA030-Savings-Model.
001360     PERFORM  AA040-Total-Costs.
001370     PERFORM  AA050-Call-Tax-Savings.
001380     PERFORM  AA060-Breakeven-Reduction.
001390     PERFORM  AA070-Success-Probability.
001400     PERFORM  AA080-Decide.
001410     PERFORM  AA090-Confidence-Level.
001420*
001430     IF       SW-TRACE-CALCS = "Y"
001440              MOVE TADEC-ASSESSMENT-RATIO  TO WS-Trace-Ratio
001450              MOVE TADEC-SUCCESS-PROBABILITY TO WS-Trace-Prob
001460              MOVE TADEC-ANNUAL-SAVINGS    TO WS-Trace-Savings
001470              DISPLAY "TADEC05 RATIO=" WS-Trace-Ratio-D
001480                      " PROB=" WS-Trace-Prob-D
001490                      " SAVE=" WS-Trace-Savings-D
001500                      " DEC=" TADEC-DECISION.
001510*
001520 AA000-EXIT.
001530     EXIT     SECTION.
001540*
001550 AA010-Assessment-Ratio      SECTION.
001560************************************
001570*
001580     COMPUTE  TADEC-ASSESSMENT-RATIO ROUNDED =
001590              TADEC-ASSESSED-VALUE / TADEC-MARKET-VALUE.
001600*
001610 AA010-Exit.
001620     EXIT     SECTION.
001630*
001640 AA020-Within-Band-Test      SECTION.
001650************************************
001660*
001670     SET      TADEC-OUT-OF-BAND TO TRUE.
001680     IF       TADEC-ASSESSED-VALUE NOT < TADEC-LOWER-BOUND
001690       AND    TADEC-ASSESSED-VALUE NOT > TADEC-UPPER-BOUND
001700              SET  TADEC-IN-BAND TO TRUE.
001710*
001720 AA020-Exit.
001730     EXIT     SECTION.
001740*
001750 AA030-Savings-Model         SECTION.
001760************************************
001770*
001780     COMPUTE  WS-REDUCED-ASSESSED ROUNDED =
001790              TADEC-ASSESSED-VALUE
001800              * (1 - TADEC-AVG-REDUCTION-PCT).
001810     IF       WS-REDUCED-ASSESSED < TADEC-MARKET-VALUE
001820              MOVE TADEC-MARKET-VALUE TO WS-REDUCED-ASSESSED.
001830     COMPUTE  TADEC-ANNUAL-SAVINGS ROUNDED =
001840              (TADEC-ASSESSED-VALUE - WS-REDUCED-ASSESSED)
001850              * TADEC-TAX-RATE.
001860*
001870 AA030-Exit.
001880     EXIT     SECTION.
001890*
001900 AA040-Total-Costs           SECTION.
001910************************************
001920*
001930     COMPUTE  TADEC-TOTAL-COSTS ROUNDED =
001940              TADEC-FILING-FEE + TADEC-ATTORNEY-FEE
001950              + TADEC-OTHER-COSTS.
001960     IF       TADEC-TOTAL-COSTS = ZERO
001970              COMPUTE TADEC-TOTAL-COSTS ROUNDED =
001980                      TADEC-TYP-FILING-FEE
001990                      + TADEC-TYP-ATTORNEY-COST.
002000*
002010 AA040-Exit.
002020     EXIT     SECTION.
002030*
002040 AA050-Call-Tax-Savings      SECTION.
002050************************************
002060*
002070     MOVE     TADEC-ANNUAL-SAVINGS TO TATAX-ANNUAL-SAVINGS.
002080     MOVE     TADEC-TOTAL-COSTS    TO TATAX-TOTAL-COSTS.
002090     MOVE     TA-HORIZON-YEARS     TO TATAX-HORIZON-YEARS.
002100     CALL     "TATAX03" USING TATAX03-WS.
002110     MOVE     TATAX-NET-YEAR-1         TO TADEC-NET-YEAR-1.
002120     MOVE     TATAX-CUMULATIVE-SAVINGS TO TADEC-CUMULATIVE-SAVINGS.
002130     MOVE     TATAX-ROI-PCT            TO TADEC-ROI-PCT.
002140     MOVE     TATAX-PAYBACK-YEARS      TO TADEC-PAYBACK-YEARS.
002150*
002160 AA050-Exit.
002170     EXIT     SECTION.
002180*
002190 AA060-Breakeven-Reduction   SECTION.
002200************************************
002210*
002220     MOVE     ZERO TO TADEC-BREAKEVEN-PCT.
002230     IF       TADEC-TOTAL-COSTS > ZERO
002240       AND    TADEC-TAX-RATE > ZERO
002250              COMPUTE TADEC-BREAKEVEN-PCT ROUNDED =
002260                      ((TADEC-TOTAL-COSTS / TA-HORIZON-YEARS)
002270                      / TADEC-TAX-RATE) / TADEC-ASSESSED-VALUE.
002280*
002290 AA060-Exit.
002300     EXIT     SECTION.
002310*
002320 AA070-Success-Probability   SECTION.
002330************************************
002340*
002350     MOVE     TADEC-APPEAL-SUCCESS-RATE TO TADEC-SUCCESS-PROBABILITY.
002360*
002370     IF       TADEC-OUT-OF-BAND
002380              IF    TADEC-ASSESSMENT-RATIO > 1
002390                    COMPUTE WS-EXCESS-RATIO =
002400                            TADEC-ASSESSMENT-RATIO - 1
002410                    IF      WS-EXCESS-RATIO > TADEC-BAND-PCT
002420                            COMPUTE WS-EXCESS-BUMP ROUNDED =
002430                                    WS-EXCESS-RATIO * .5000
002440                            IF      WS-EXCESS-BUMP > .3000
002450                                    MOVE .3000 TO WS-EXCESS-BUMP
002460                            END-IF
002470                            ADD     WS-EXCESS-BUMP
002480                                    TO TADEC-SUCCESS-PROBABILITY
002490                            IF      TADEC-SUCCESS-PROBABILITY > .9000
002500                                    MOVE .9000
002510                                      TO TADEC-SUCCESS-PROBABILITY
002520                            END-IF
002530                    END-IF
002540              ELSE
002550                    COMPUTE TADEC-SUCCESS-PROBABILITY ROUNDED =
002560                            TADEC-SUCCESS-PROBABILITY * .3000
002570                    IF      TADEC-SUCCESS-PROBABILITY > .2000
002580                            MOVE .2000 TO TADEC-SUCCESS-PROBABILITY
002590                    END-IF
002600              END-IF
002610     END-IF.
002620*
002630     COMPUTE  WS-SCORE-ADJ ROUNDED =
002640              (TADEC-CONF-SCORE - .5000) * .2000.
002650     ADD      WS-SCORE-ADJ TO TADEC-SUCCESS-PROBABILITY.
002660     IF       TADEC-SUCCESS-PROBABILITY < .0500
002670              MOVE .0500 TO TADEC-SUCCESS-PROBABILITY.
002680     IF       TADEC-SUCCESS-PROBABILITY > .9500
002690              MOVE .9500 TO TADEC-SUCCESS-PROBABILITY.
002700*
002710 AA070-Exit.
002720     EXIT     SECTION.
002730*
002740 AA080-Decide                SECTION.
002750************************************
002760*
002770     EVALUATE TRUE
002780         WHEN TADEC-ASSESSMENT-RATIO < .9000
002790              SET  TADEC-DECISION-UNDER TO TRUE
002800              SET  TADEC-REASSESS-RISK       TO TRUE
002810         WHEN TADEC-ASSESSMENT-RATIO NOT > (1 + TADEC-COD-TARGET)
002820          AND TADEC-IN-BAND
002830              SET  TADEC-DECISION-FAIR TO TRUE
002840         WHEN OTHER
002850              SET  TADEC-DECISION-OVER TO TRUE
002860     END-EVALUATE.
002870*
002880*    Rule 10 - a rationale line for the appeal packet (U9), plain
002890*    English so the appeals desk can read it without the codes.
002900*
002910     MOVE     SPACES TO TADEC-RATIONALE-TEXT.
002920     EVALUATE TRUE
002930         WHEN TADEC-DECISION-UNDER
002940              STRING "UNDER - ratio " TADEC-ASSESSMENT-RATIO
002950                     " below .90, reassessment risk on next cycle"
002960                     DELIMITED BY SIZE INTO TADEC-RATIONALE-TEXT
002970         WHEN TADEC-DECISION-FAIR
002980              STRING "FAIR - ratio " TADEC-ASSESSMENT-RATIO
002990                     " within the confidence band, no appeal needed"
003000                     DELIMITED BY SIZE INTO TADEC-RATIONALE-TEXT
003010         WHEN OTHER
003020              STRING "OVER - ratio " TADEC-ASSESSMENT-RATIO
003030                     " exceeds market support, appeal recommended"
003040                     DELIMITED BY SIZE INTO TADEC-RATIONALE-TEXT
003050     END-EVALUATE.
003060*
003070 AA080-Exit.
003080     EXIT     SECTION.
003090*
003100 AA090-Confidence-Level      SECTION.
003110************************************
003120*
003130     MOVE     ZERO TO WS-CONFIDENCE-PTS.
003140*
003150     IF       TADEC-CONF-SCORE > .7000
003160              ADD 2 TO WS-CONFIDENCE-PTS
003170     ELSE
003180       IF     TADEC-CONF-SCORE > .5000
003190              ADD 1 TO WS-CONFIDENCE-PTS
003200     END-IF.
003210*
003220     IF       TADEC-ASSESSMENT-RATIO > 1.1500
003230       OR     TADEC-ASSESSMENT-RATIO < .8500
003240              ADD 2 TO WS-CONFIDENCE-PTS
003250     ELSE
003260       IF     TADEC-ASSESSMENT-RATIO > 1.1000
003270         OR   TADEC-ASSESSMENT-RATIO < .9000
003280              ADD 1 TO WS-CONFIDENCE-PTS
003290     END-IF.
003300*
003310     IF       TADEC-SUCCESS-PROBABILITY > .6000
003320              ADD 1 TO WS-CONFIDENCE-PTS.
003330*
003340     IF       TADEC-RISK-FACTORS NOT > 2
003350              ADD 1 TO WS-CONFIDENCE-PTS.
003360*
003370     EVALUATE TRUE
003380         WHEN WS-CONFIDENCE-PTS NOT < 5
003390              MOVE "HIGH"   TO TADEC-CONFIDENCE-LEVEL
003400         WHEN WS-CONFIDENCE-PTS NOT < 3
003410              MOVE "MEDIUM" TO TADEC-CONFIDENCE-LEVEL
003420         WHEN OTHER
003430              MOVE "LOW"    TO TADEC-CONFIDENCE-LEVEL
003440     END-EVALUATE.
003450*
003460 AA090-Exit.
003470     EXIT     SECTION.
003480*
003490 MAIN-EXIT.
003500     EXIT     PROGRAM.
003510*
