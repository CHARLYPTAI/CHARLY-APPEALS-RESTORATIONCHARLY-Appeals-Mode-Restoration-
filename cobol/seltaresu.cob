000010* Select clause for the Analysis Result output file.
000020* 10/01/26 vbc - Created for the Charly tax appeal batch.
000030     select  TA-Result-File
000040             assign to       TARESULT
000050             organization    is sequential
000060             file status     is TA-Result-Status.
