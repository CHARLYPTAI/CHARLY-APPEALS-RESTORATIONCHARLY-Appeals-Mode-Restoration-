000010*****************************************************************
000020*                                                                *
000030*         Net Operating Income Calculation Routine               *
000040*                   (U1 Of The Appeal Engine)                    *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         TANOI01.
000110*
000120     AUTHOR.              D Pate, For Applewood Computers.
000130*
000140     INSTALLATION.        County Assessor Bureau Service Centre.
000150*
000160     DATE-WRITTEN.        11/01/1989.
000170*
000180     DATE-COMPILED.
000190*
000200     SECURITY.            Copyright (C) 1989-2026 & later, Vincent
000210                           Bryan Coen. Distributed under the GNU
000220                           General Public License. See the file
000230                           COPYING for details.
000240*
000250*    Remarks.             Computes effective gross income, vacancy
000260*                          loss, total operating expenses and Net
000270*                          Operating Income for one property, with
000280*                          the sanity checks the old spreadsheet
000290*                          macro used to skip.
000300*
000310*    Version.             See Prog-Name in Working-Storage.
000320*
000330*    Called Modules.      None.
000340*
000350*    Files used.          None - pure calculation routine.
000360*
000370* Changes:
000380* 11/01/89 dp  - 1.00 Created for the county reassessment project.
000390* 04/03/89 dp  - 1.01 Added Tanoi-Error-Flag, auditors wanted bad
000400*                      records kept out of the NOI average.
000410* 19/07/94 dp  - 1.02 Vacancy ceiling confirmed at 50% per the
000420*                      state board ruling, see memo 94-118.
000430* 02/09/98 rjc - 1.03 Y2K review - no date fields in this module,
000440*                      no changes required.
000450* 14/05/03 rjc - 1.04 Converted expense totalling from 6 ADDs to
000460*                      one COMPUTE after a rounding query.
000470* 26/11/11 vbc - 1.05 Picked up into the ACAS-family build after
000480*                      the bureau's systems were folded in.
000490* 08/01/26 vbc - 2.00 Re-cast for the Charly batch - renamed
000500*                      fields to Tanoi- prefix, ticket CHG-0031.
000510* 17/01/26 vbc - 2.01 Added display redefines of the key figures
000520*                      for use when Sw-Trace-Calcs is on.
000530* 05/02/26 vbc - 2.02 Added Tanoi-Noi-Error/-Noi-Ok 88-levels over
000540*                      Tanoi-Error-Flag, ticket CHG-0046.
000550* 10/02/26 vbc - 2.03 Aa000 was letting a negative income or expense
000560*                      figure flow straight into the Noi calc - now
000570*                      rejected the same as an over-.50 vacancy rate,
000580*                      ticket CHG-0050.
000590*
000600*************************************************************************
000610*
000620* Copyright Notice.
000630* ****************
000640*
000650* This program is part of the Applewood Computers Accounting
000660* System family and is Copyright (c) Vincent B Coen. 1976-2026
000670* and later.
000680*
000690* This program is free software; you can redistribute it and/or
000700* modify it under the terms of the GNU General Public License as
000710* published by the Free Software Foundation; version 3 and later
000720* as revised for personal usage only and that includes for use
000730* within a business but without repackaging or for resale in any
000740* way.
000750*
000760* ACAS is distributed in the hope that it will be useful, but
000770* WITHOUT ANY WARRANTY; without even the implied warranty of
000780* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000790*
000800*************************************************************************
000810*
000820 ENVIRONMENT             DIVISION.
000830*================================
000840*
000850 COPY "envdiv.cob".
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM.
000880*
000890 INPUT-OUTPUT            SECTION.
000900 FILE-CONTROL.
000910*
000920 DATA                    DIVISION.
000930*================================
000940*
000950 FILE SECTION.
000960*
000970 WORKING-STORAGE SECTION.
000980*-----------------------
000990*
001000 77  PROG-NAME               PIC X(17) VALUE "TANOI01 (2.03)".
001010*
001020 01  SW-TRACE-CALCS           PIC X VALUE "N".
001030*
001040 01  WS-WORK-AREA.
001050     03  WS-Double-Egi       PIC S9(11)V99 COMP-3.
001060     03  WS-Limit-Check      PIC S9(11)V99 COMP-3.
001070     03  FILLER              PIC X(05).
001080*
001090*    Packed/display dual views of the three headline figures,
001100*    kept purely so Sw-Trace-Calcs can Display them without an
001110*    intrinsic function - see the equivalent trick in maps09.
001120*
001130 01  WS-Trace-Egi             PIC S9(11)V99 COMP-3.
001140 01  WS-Trace-Egi-D REDEFINES WS-Trace-Egi
001150                              PIC S9(11)V99.
001160 01  WS-Trace-Vac             PIC S9(11)V99 COMP-3.
001170 01  WS-Trace-Vac-D REDEFINES WS-Trace-Vac
001180                              PIC S9(11)V99.
001190 01  WS-Trace-Noi             PIC S9(11)V99 COMP-3.
001200 01  WS-Trace-Noi-D REDEFINES WS-Trace-Noi
001210                              PIC S9(11)V99.
001220*
001230 LINKAGE SECTION.
001240*---------------
001250*
001260 COPY "wstanoi.cob".
001270*
001280 PROCEDURE DIVISION USING TANOI01-WS.
001290*====================================
001300*
001310 AA000-MAIN                 SECTION.
001320***********************************
001330*
001340     SET      TANOI-NOI-OK TO TRUE.
001350*
001360     IF       TANOI-VACANCY-RATE > .5000
001370              SET  TANOI-NOI-ERROR TO TRUE
001380              GO TO AA000-EXIT.
001390*
001400*    No income or expense figure may come in negative - a minus
001410*    sign this far upstream is a data-entry error, not a loss.
001420*
001430     IF       TANOI-GROSS-RENTAL-INCOME < ZERO
001440       OR     TANOI-OTHER-INCOME        < ZERO
001450       OR     TANOI-EXP-TAXES           < ZERO
001460       OR     TANOI-EXP-INSURANCE       < ZERO
001470       OR     TANOI-EXP-MAINTENANCE     < ZERO
001480       OR     TANOI-EXP-UTILITIES       < ZERO
001490       OR     TANOI-EXP-MANAGEMENT      < ZERO
001500       OR     TANOI-EXP-OTHER           < ZERO
001510              SET  TANOI-NOI-ERROR TO TRUE
001520              GO TO AA000-EXIT.
001530*
001540     COMPUTE  TANOI-VACANCY-LOSS ROUNDED =
001550              TANOI-GROSS-RENTAL-INCOME * TANOI-VACANCY-RATE.
001560*
001570     COMPUTE  TANOI-EGI ROUNDED =
001580              TANOI-GROSS-RENTAL-INCOME - TANOI-VACANCY-LOSS
001590              + TANOI-OTHER-INCOME.
001600*
001610     COMPUTE  TANOI-TOTAL-EXPENSES ROUNDED =
001620              TANOI-EXP-TAXES + TANOI-EXP-INSURANCE
001630              + TANOI-EXP-MAINTENANCE + TANOI-EXP-UTILITIES
001640              + TANOI-EXP-MANAGEMENT + TANOI-EXP-OTHER.
001650*
001660     COMPUTE  TANOI-NOI ROUNDED =
001670              TANOI-EGI - TANOI-TOTAL-EXPENSES.
001680*
001690*    Expenses exceeding 200% of Egi means Noi < -Egi - flag it
001700*    rather than pass a nonsense figure on to the cap-rate calc.
001710*
001720     COMPUTE  WS-DOUBLE-EGI = 0 - TANOI-EGI.
001730     IF       TANOI-NOI < WS-DOUBLE-EGI
001740              SET  TANOI-NOI-ERROR TO TRUE.
001750*
001760     IF       SW-TRACE-CALCS = "Y"
001770              MOVE TANOI-EGI         TO WS-Trace-Egi
001780              MOVE TANOI-VACANCY-LOSS TO WS-Trace-Vac
001790              MOVE TANOI-NOI         TO WS-Trace-Noi
001800              DISPLAY "TANOI01 EGI=" WS-Trace-Egi-D
001810                      " VAC=" WS-Trace-Vac-D
001820                      " NOI=" WS-Trace-Noi-D.
001830*
001840 AA000-EXIT.
001850     EXIT     SECTION.
001860*
001870 MAIN-EXIT.
001880     EXIT     PROGRAM.
001890*
