000010* FD for the Analysis Result output file.
000020* 10/01/26 vbc - Created for the Charly tax appeal batch.
000030 fd  TA-Result-File.
000040 copy "watresu.cob".
