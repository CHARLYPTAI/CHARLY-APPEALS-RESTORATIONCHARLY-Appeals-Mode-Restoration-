000010* Select clause for the Property Master input file.
000020* 10/01/26 vbc - Created for the Charly tax appeal batch.
000030     select  TA-Property-File
000040             assign to       TAPROP
000050             organization    is sequential
000060             file status     is TA-Prop-Status.
